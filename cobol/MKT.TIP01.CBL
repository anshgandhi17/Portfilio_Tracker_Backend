000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MARKET-PRICE-REFRESHER.
000300 AUTHOR.         DST.  MODIFIED BY R. TRUJILLO.
000400 INSTALLATION.   DST SYSTEMS - KANSAS CITY DATA CENTER.
000500 DATE-WRITTEN.   MAY 1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST PROPRIETARY - INTERNAL DISTRIBUTION ONLY.
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*    MKT.TIP01  -  MARKET PRICE REFRESH RECORD                    *
001100*                                                                 *
001200*    ONE RECORD PER SYMBOL PRICED BY THE QUOTE VENDOR FEED.       *
001300*    USED BY THE OVERNIGHT VALUATION RUN TO REFRESH THE MARKET    *
001400*    PRICE AND RECOMPUTE VALUE-BASE AND UNREALIZED-PROFIT ON      *
001500*    EVERY HOLDING FOR THE PRICED SYMBOL.  A SYMBOL WITH NO       *
001600*    CORRESPONDING RECORD ON THIS FEED KEEPS ITS PRIOR MARKET     *
001700*    PRICE (OR ZERO, IF NONE HAS EVER BEEN SUPPLIED).             *
001800*                                                                 *
001900*-----------------------------------------------------------------*
002000*    AMENDMENT HISTORY                                            *
002100*                                                                 *
002200*    DATE       BY     TICKET      DESCRIPTION                    *
002300*    ---------- -----  ----------  -----------------------------  *
002400*    05/09/1988 RTJ    TA-00144    ORIGINAL LAYOUT - SYMBOL AND    TA00144
002500*                                  CLOSING PRICE ONLY.  SEE        TA00144
002600*                                  DETAIL-RECORD-3 BELOW.          TA00144
002700*    07/14/1995 DLK    TA-01206    ADDED QUOTE-DATE AND QUOTE-     TA01206
002800*                                  SOURCE-CDE FOR THE OVERNIGHT    TA01206
002900*                                  MARK-TO-MARKET VALUATION        TA01206
003000*                                  PROJECT.                        TA01206
003100*    01/08/1999 MWK    TA-02214    YEAR 2000 - QUOTE-DATE SPLIT    TA02214
003200*                                  INTO QUOTE-CC-DTE / QUOTE-YY-   TA02214
003300*                                  DTE SO THE CENTURY IS NO        TA02214
003400*                                  LONGER IMPLIED.                 TA02214
003500*    04/17/2008 SHREENI TA-03599   ADDED DETAIL-RECORD-2 FLAT I/O  TA03599
003600*                                  VIEW FOR THE DATA MART EXTRACT  TA03599
003700*                                  FEED.                           TA03599
003750*    11/14/2011 J OCHOA TA-03890   ADDED DETAIL-RECORD-4 KEY-ONLY  TA03890
003760*                                  VIEW FOR THE SORT STEP THAT     TA03890
003770*                                  SEQUENCES THE QUOTE FEED BY     TA03890
003780*                                  SYMBOL BEFORE THE REFRESH RUN.  TA03890
003790*    03/09/2017 J OCHOA TA-04612   NARROWED CLOSING-PRICE TO TWO   TA04612
003792*                                  DECIMAL PLACES TO MATCH THE     TA04612
003794*                                  PRICE-PER-UNIT FIELD ON THE     TA04612
003796*                                  TRANSACTION FEED - THE ORIGINAL TA04612
003798*                                  1988 LAYOUT CARRIED FOUR.       TA04612
003800*                                                                 *
003900*-----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MKT-TIP01-FILE ASSIGN TO MKTFEED
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-MKT-TIP01-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  MKT-TIP01-FILE.
005400 01  MKT-TIP01-RECORD.
005500     05  RECORD-TYPE-CDE               PIC X(3).
005600         88  MARKET-PRICE-DETAIL           VALUE 'MKT'.
005700     05  SEQUENCE-NUMBER               PIC 9(3).
005800     05  DETAIL-RECORD-1.
005900         10  MKT-SYMBOL                PIC X(10).
006000         10  MKT-CLOSING-PRICE         PIC 9(9)V9(2).  TA04612
006100         10  MKT-QUOTE-SOURCE-CDE      PIC X(4).
006200             88  MKT-QUOTE-EXCHANGE        VALUE 'EXCH'.
006300             88  MKT-QUOTE-VENDOR          VALUE 'VNDR'.
006400         10  MKT-QUOTE-DTE.
006500             15  MKT-QUOTE-YYYY-DTE.
006600                 20  MKT-QUOTE-CC-DTE  PIC 9(2).
006700                 20  MKT-QUOTE-YY-DTE  PIC 9(2).
006800             15  MKT-QUOTE-MM-DTE      PIC 9(2).
006900             15  MKT-QUOTE-DD-DTE      PIC 9(2).
007000         10  FILLER                    PIC X(46).      TA04612
007100     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
007200         10  MKT-FLAT-SYMBOL           PIC X(10).
007300         10  MKT-FLAT-CLOSING-PRICE    PIC 9(9)V9(2).  TA04612
007400         10  MKT-FLAT-QUOTE-SOURCE-CDE PIC X(4).
007500         10  MKT-FLAT-QUOTE-STAMP      PIC X(8).
007600         10  FILLER                    PIC X(46).      TA04612
007700     05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
007800         10  MKT-LGCY-SYMBOL           PIC X(6).
007900         10  MKT-LGCY-CLOSING-PRICE    PIC 9(9)V9(4).
008000         10  FILLER                    PIC X(60).
008050     05  DETAIL-RECORD-4 REDEFINES DETAIL-RECORD-1.
008060         10  MKT-SRT-SYMBOL            PIC X(10).
008070         10  FILLER                    PIC X(69).
008100 WORKING-STORAGE SECTION.
008200 01  WS-MKT-TIP01-STATUS           PIC X(02) VALUE SPACES.
008300 01  WS-MKT-TIP01-REC-CT           PIC S9(7) COMP VALUE ZERO.
008400 PROCEDURE DIVISION.
008500*-----------------------------------------------------------------*
008600*    THIS MEMBER IS COMPILED STANDALONE BY THE METADATA-EXTRACT   *
008700*    STEP OF THE DATA-MART REFRESH JOB STREAM SO THE LAYOUT CAN   *
008800*    BE PARSED MECHANICALLY.  THE REFRESH LOGIC AGAINST THIS      *
008900*    LAYOUT LIVES IN PTP.R01130.                                  *
009000*-----------------------------------------------------------------*
009100 0100-LAYOUT-SELF-CHECK.
009200     OPEN INPUT MKT-TIP01-FILE.
009300     IF WS-MKT-TIP01-STATUS = '00' OR '35'
009400         PERFORM 0110-COUNT-RECORDS THRU 0110-EXIT
009500     END-IF.
009600     CLOSE MKT-TIP01-FILE.
009700     DISPLAY 'MKT.TIP01 RECORDS SEEN: ' WS-MKT-TIP01-REC-CT.
009800     STOP RUN.
009900 0110-COUNT-RECORDS.
010000     READ MKT-TIP01-FILE
010100         AT END GO TO 0110-EXIT
010200     END-READ.
010300     ADD 1 TO WS-MKT-TIP01-REC-CT.
010400     GO TO 0110-COUNT-RECORDS.
010500 0110-EXIT.
010600     EXIT.
