000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRANSACTION-POSTING-REPORT.
000300 AUTHOR.         DST.  MODIFIED BY J. OCHOA.
000400 INSTALLATION.   DST SYSTEMS - KANSAS CITY DATA CENTER.
000500 DATE-WRITTEN.   JUNE 1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST PROPRIETARY - INTERNAL DISTRIBUTION ONLY.
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*    REJ.R00858  -  TRANSACTION POSTING REPORT PRINT LINE         *
001100*                                                                 *
001200*    CARRIES THE PRINT IMAGE FOR THE TRANSACTION POSTING REPORT   *
001300*    PRODUCED BY THE NIGHTLY POSTING RUN - ONE HEADING LINE, ONE  *
001400*    DETAIL LINE PER TRANSACTION READ FROM THE TRANSACTION FEED   *
001500*    SHOWING WHETHER IT WAS POSTED OR REJECTED AND WHY, AND ONE   *
001600*    TOTAL LINE CARRYING THE POSTED AND REJECTED COUNTS FOR THE   *
001700*    RUN.  COLUMN 1 OF EACH RECORD IS THE CARRIAGE CONTROL BYTE.  *
001800*                                                                 *
001900*-----------------------------------------------------------------*
002000*    AMENDMENT HISTORY                                            *
002100*                                                                 *
002200*    DATE       BY     TICKET      DESCRIPTION                    *
002300*    ---------- -----  ----------  -----------------------------  *
002400*    06/20/1988 RTJ    TA-00158    ORIGINAL LAYOUT - DETAIL LINE   TA00158
002500*                                  CARRIED TXN-ID AND STATUS ONLY. TA00158
002600*                                  SEE REJ-DETAIL-LINE-3 BELOW.    TA00158
002700*    06/21/1993 DLK    TA-00877    WIDENED SYMBOL COLUMN TO X(10)  TA00877
002800*                                  AND TYPE COLUMN TO X(4) TO      TA00877
002900*                                  MATCH TXN.TIP02.                TA00877
003000*    01/08/1999 MWK    TA-02214    YEAR 2000 REVIEW - NO DATE      TA02214
003100*                                  FIELDS ON THIS LAYOUT, REVIEW   TA02214
003200*                                  CLOSED WITH NO CHANGE.          TA02214
003300*    09/30/2003 SHREENI TA-03102   ADDED REASON-TXT COLUMN SO THE  TA03102
003400*                                  REJECT CAUSE PRINTS ON THE      TA03102
003500*                                  REPORT INSTEAD OF JUST A        TA03102
003600*                                  NUMERIC REASON CODE.            TA03102
003700*    04/17/2008 SHREENI TA-03599   ADDED REJ-DETAIL-LINE-2 AS A    TA03599
003800*                                  FLAT ALIAS OF REJ-DETAIL-LINE-1 TA03599
003900*                                  FOR THE DATA MART EXTRACT FEED. TA03599
003950*    03/10/2017 J OCHOA TA-04614   WIDENED REASON-TXT TO X(30) -   TA04614
003960*                                  THE REJECT REASON LIST IS       TA04614
003970*                                  GROWING WITH THE MULTI-CURRENCY TA04614
003980*                                  AND NEW-SYMBOL VALIDATION WORK  TA04614
003990*                                  AND X(20) WAS ONE LONG REASON   TA04614
003991*                                  STRING AWAY FROM TRUNCATING.    TA04614
004000*                                                                 *
004100*-----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT REJ-R00858-FILE ASSIGN TO REJRPT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-REJ-R00858-STATUS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  REJ-R00858-FILE.
005600 01  REJ-R00858-RECORD.
005700     05  REJ-CARRIAGE-CTL-CDE          PIC X(1).
005800         88  REJ-SKIP-TO-NEW-PAGE          VALUE '1'.
005900         88  REJ-SINGLE-SPACE               VALUE ' '.
006000     05  REJ-HEADER-LINE.
006100         10  REJ-HDR-TITLE             PIC X(40).
006300         10  FILLER                    PIC X(80).
006400     05  REJ-DETAIL-LINE-1 REDEFINES REJ-HEADER-LINE.
006500         10  REJ-DET-TXN-ID            PIC X(36).
006600         10  FILLER                    PIC X(2).
006700         10  REJ-DET-SYMBOL            PIC X(10).
006800         10  FILLER                    PIC X(2).
006900         10  REJ-DET-TYPE-CDE          PIC X(4).
007000         10  FILLER                    PIC X(2).
007100         10  REJ-DET-STATUS-CDE        PIC X(8).
007200             88  REJ-STATUS-POSTED         VALUE 'POSTED  '.
007300             88  REJ-STATUS-REJECTED       VALUE 'REJECTED'.
007400         10  FILLER                    PIC X(2).
007500         10  REJ-DET-REASON-TXT        PIC X(30).             TA04614
007600         10  FILLER                    PIC X(24).             TA04614
007700     05  REJ-DETAIL-LINE-2 REDEFINES REJ-HEADER-LINE.
007800         10  REJ-FLAT-TXN-ID           PIC X(36).
007900         10  REJ-FLAT-SYMBOL           PIC X(10).
008000         10  REJ-FLAT-TYPE-CDE         PIC X(4).
008100         10  REJ-FLAT-STATUS-CDE       PIC X(8).
008200         10  REJ-FLAT-REASON-TXT       PIC X(30).             TA04614
008300         10  FILLER                    PIC X(32).             TA04614
008400     05  REJ-TOTAL-LINE REDEFINES REJ-HEADER-LINE.
008500         10  REJ-TOT-LABEL             PIC X(20).
008600         10  FILLER                    PIC X(2).
008700         10  REJ-TOT-COUNT-POSTED      PIC 9(7).
008800         10  FILLER                    PIC X(2).
008900         10  REJ-TOT-COUNT-REJECTED    PIC 9(7).
009000         10  FILLER                    PIC X(82).
009100 WORKING-STORAGE SECTION.
009200 01  WS-REJ-R00858-STATUS          PIC X(02) VALUE SPACES.
009300 01  WS-REJ-R00858-REC-CT          PIC S9(7) COMP VALUE ZERO.
009400 PROCEDURE DIVISION.
009500*-----------------------------------------------------------------*
009600*    THIS MEMBER IS COMPILED STANDALONE BY THE METADATA-EXTRACT   *
009700*    STEP OF THE DATA-MART REFRESH JOB STREAM SO THE LAYOUT CAN   *
009800*    BE PARSED MECHANICALLY.  THE REPORT-WRITING LOGIC AGAINST    *
009900*    THIS LAYOUT LIVES IN PTP.R01130.                             *
010000*-----------------------------------------------------------------*
010100 0100-LAYOUT-SELF-CHECK.
010200     OPEN INPUT REJ-R00858-FILE.
010300     IF WS-REJ-R00858-STATUS = '00' OR '35'
010400         PERFORM 0110-COUNT-RECORDS THRU 0110-EXIT
010500     END-IF.
010600     CLOSE REJ-R00858-FILE.
010700     DISPLAY 'REJ.R00858 RECORDS SEEN: ' WS-REJ-R00858-REC-CT.
010800     STOP RUN.
010900 0110-COUNT-RECORDS.
011000     READ REJ-R00858-FILE
011100         AT END GO TO 0110-EXIT
011200     END-READ.
011300     ADD 1 TO WS-REJ-R00858-REC-CT.
011400     GO TO 0110-COUNT-RECORDS.
011500 0110-EXIT.
011600     EXIT.
