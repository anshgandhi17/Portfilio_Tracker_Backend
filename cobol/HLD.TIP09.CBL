000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SECURITY-HOLDING-POSITION.
000300 AUTHOR.         DST.  MODIFIED BY D. KOVACS.
000400 INSTALLATION.   DST SYSTEMS - KANSAS CITY DATA CENTER.
000500 DATE-WRITTEN.   MARCH 1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST PROPRIETARY - INTERNAL DISTRIBUTION ONLY.
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*    HLD.TIP09  -  SECURITY HOLDING POSITION RECORD               *
001100*                                                                 *
001200*    ONE RECORD PER SYMBOL HELD WITHIN A PORTFOLIO.  CARRIES THE  *
001300*    QUANTITY AND WEIGHTED-AVERAGE COST BASIS MAINTAINED BY THE   *
001400*    POSTING RUN, PLUS THE MOST RECENT MARKET PRICE AND MARK-TO-  *
001500*    MARKET VALUATION PRODUCED BY THE NIGHTLY VALUATION RUN.      *
001600*    THE HOLDINGS FILE IS READ ENTIRELY INTO A WORKING-STORAGE    *
001700*    TABLE AT THE START OF EACH RUN AND REWRITTEN IN FULL AT THE  *
001800*    END - IT IS NOT KEYED OR INDEXED ON DISK.                    *
001900*                                                                 *
002000*-----------------------------------------------------------------*
002100*    AMENDMENT HISTORY                                            *
002200*                                                                 *
002300*    DATE       BY     TICKET      DESCRIPTION                    *
002400*    ---------- -----  ----------  -----------------------------  *
002500*    03/21/1988 RTJ    TA-00122    ORIGINAL LAYOUT - QUANTITY AND TA00122
002600*                                  AVERAGE COST ONLY.  SEE        TA00122
002700*                                  DETAIL-RECORD-3 BELOW.         TA00122
002800*    02/09/1991 DLK    TA-00398    WIDENED SYMBOL TO X(10) TO     TA00398
002900*                                  MATCH TXN.TIP02.               TA00398
003000*    07/14/1995 DLK    TA-01206    ADDED MARKET-PRICE AND VALUE-  TA01206
003100*                                  BASE FOR THE OVERNIGHT MARK-TO TA01206
003200*                                  MARKET VALUATION PROJECT.      TA01206
003300*    01/08/1999 MWK    TA-02214    YEAR 2000 REVIEW - NO DATE     TA02214
003400*                                  FIELDS ON THIS LAYOUT, REVIEW  TA02214
003500*                                  CLOSED WITH NO CHANGE.         TA02214
003600*    09/30/2003 SHREENI TA-03102   ADDED UNREALIZED-PROFIT SIGN   TA03102
003700*                                  BYTE/AMOUNT PAIR SO A LOSS     TA03102
003800*                                  POSITION NEEDS NO SEPARATE     TA03102
003900*                                  INDICATOR FIELD.               TA03102
004000*    04/17/2008 SHREENI TA-03599   ADDED DETAIL-RECORD-2 FLAT     TA03599
004100*                                  I/O VIEW FOR THE DATA MART     TA03599
004200*                                  EXTRACT FEED.                  TA03599
004250*    11/14/2011 J OCHOA TA-03890   ADDED DETAIL-RECORD-4 KEY-ONLY TA03890
004260*                                  VIEW FOR THE SORT/MATCH STEP   TA03890
004270*                                  THAT SEQUENCES THE HOLDINGS    TA03890
004280*                                  TABLE LOAD BY PORTFOLIO/SYMBOL.TA03890
004285*    03/02/2017 J OCHOA TA-04601   ADDED HLD-NAME AND HLD-        TA04601
004286*                                  INSTRUMENT-CCY - THE SECURITY  TA04601
004287*                                  MASTER REFERENCE PROJECT NEEDED TA04601
004288*                                  THE INSTRUMENT DISPLAY NAME    TA04601
004289*                                  AND TRADING CURRENCY CARRIED   TA04601
004290*                                  RIGHT ON THE HOLDING, NOT       TA04601
004291*                                  LOOKED UP ELSEWHERE.            TA04601
004292*    03/09/2017 J OCHOA TA-04612   NARROWED AVG-PRICE AND          TA04612
004293*                                  MARKET-PRICE TO TWO DECIMAL     TA04612
004294*                                  PLACES - THE 1995 MARK-TO-      TA04612
004295*                                  MARKET LAYOUT CARRIED FOUR,     TA04612
004296*                                  SAME AS QUANTITY, WHICH ROUNDED TA04612
004297*                                  THE WEIGHTED-AVERAGE COST       TA04612
004298*                                  COMPUTE IN PTP.R01130 TOO FINE. TA04612
004300*                                                                 *
004400*-----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT HLD-TIP09-FILE ASSIGN TO HLDMAST
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-HLD-TIP09-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  HLD-TIP09-FILE.
005900 01  HLD-TIP09-RECORD.
006000     05  RECORD-TYPE-CDE               PIC X(3).
006100         88  HOLDING-DETAIL                VALUE 'HLD'.
006200     05  SEQUENCE-NUMBER               PIC 9(3).
006300     05  DETAIL-RECORD-1.
006400         10  HLD-PORTFOLIO-ID          PIC X(36).
006500         10  HLD-SYMBOL                PIC X(10).
006550         10  HLD-NAME                  PIC X(40).             TA04601
006560         10  HLD-INSTRUMENT-CCY        PIC X(03).              TA04601
006600         10  HLD-QUANTITY              PIC 9(9)V9(4).
006700         10  HLD-AVG-PRICE             PIC 9(9)V9(2).  TA04612
006800         10  HLD-MARKET-PRICE          PIC 9(9)V9(2).  TA04612
006900         10  HLD-VALUE-BASE            PIC 9(11)V9(2).
007000         10  HLD-UNREAL-PROFIT-SIGN-CDE PIC X(1).
007100             88  HLD-UNREAL-PROFIT-POSITIVE VALUE '+'.
007200             88  HLD-UNREAL-PROFIT-NEGATIVE VALUE '-'.
007300         10  HLD-UNREAL-PROFIT-AMT     PIC 9(11)V9(2).
007400         10  FILLER                    PIC X(24).      TA04612
007500     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
007600         10  HLD-FLAT-PORTFOLIO-ID     PIC X(36).
007700         10  HLD-FLAT-SYMBOL           PIC X(10).
007710         10  HLD-FLAT-NAME             PIC X(40).             TA04601
007720         10  HLD-FLAT-INSTRUMENT-CCY   PIC X(03).              TA04601
007800         10  HLD-FLAT-QUANTITY         PIC 9(9)V9(4).
007900         10  HLD-FLAT-AVG-PRICE        PIC 9(9)V9(2).  TA04612
008000         10  HLD-FLAT-MARKET-PRICE     PIC 9(9)V9(2).  TA04612
008100         10  HLD-FLAT-VALUE-BASE       PIC 9(11)V9(2).
008200         10  HLD-FLAT-PROFIT-SIGN-CDE  PIC X(1).
008300         10  HLD-FLAT-PROFIT-AMT       PIC 9(11)V9(2).
008400         10  FILLER                    PIC X(24).      TA04612
008500     05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
008600         10  HLD-LGCY-PORTFOLIO-ID     PIC X(36).
008700         10  HLD-LGCY-SYMBOL           PIC X(6).
008800         10  HLD-LGCY-QUANTITY         PIC 9(9)V9(4).
008900         10  HLD-LGCY-AVG-PRICE        PIC 9(9)V9(4).
009000         10  FILLER                    PIC X(107).            TA04601
009050     05  DETAIL-RECORD-4 REDEFINES DETAIL-RECORD-1.
009060         10  HLD-SRT-PORTFOLIO-ID      PIC X(36).
009070         10  HLD-SRT-SYMBOL            PIC X(10).
009080         10  FILLER                    PIC X(129).            TA04601
009100 WORKING-STORAGE SECTION.
009200 01  WS-HLD-TIP09-STATUS           PIC X(02) VALUE SPACES.
009300 01  WS-HLD-TIP09-REC-CT           PIC S9(7) COMP VALUE ZERO.
009400 PROCEDURE DIVISION.
009500*-----------------------------------------------------------------*
009600*    THIS MEMBER IS COMPILED STANDALONE BY THE METADATA-EXTRACT   *
009700*    STEP OF THE DATA-MART REFRESH JOB STREAM SO THE LAYOUT CAN   *
009800*    BE PARSED MECHANICALLY.  THE TABLE LOAD AND REWRITE LOGIC    *
009900*    AGAINST THIS LAYOUT LIVES IN PTP.R01130.                     *
010000*-----------------------------------------------------------------*
010100 0100-LAYOUT-SELF-CHECK.
010200     OPEN INPUT HLD-TIP09-FILE.
010300     IF WS-HLD-TIP09-STATUS = '00' OR '35'
010400         PERFORM 0110-COUNT-RECORDS THRU 0110-EXIT
010500     END-IF.
010600     CLOSE HLD-TIP09-FILE.
010700     DISPLAY 'HLD.TIP09 RECORDS SEEN: ' WS-HLD-TIP09-REC-CT.
010800     STOP RUN.
010900 0110-COUNT-RECORDS.
011000     READ HLD-TIP09-FILE
011100         AT END GO TO 0110-EXIT
011200     END-READ.
011300     ADD 1 TO WS-HLD-TIP09-REC-CT.
011400     GO TO 0110-COUNT-RECORDS.
011500 0110-EXIT.
011600     EXIT.
