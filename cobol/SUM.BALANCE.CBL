000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PORTFOLIO-SUMMARY-BALANCING.
000300 AUTHOR.         DST.  MODIFIED BY J. OCHOA.
000400 INSTALLATION.   DST SYSTEMS - KANSAS CITY DATA CENTER.
000500 DATE-WRITTEN.   JUNE 1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST PROPRIETARY - INTERNAL DISTRIBUTION ONLY.
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*    SUM.BALANCE  -  PORTFOLIO SUMMARY BALANCING RECORD           *
001100*                                                                 *
001200*    OUTPUT OF THE PORTFOLIO SUMMARY STEP OF THE NIGHTLY RUN.     *
001300*    ONE HEADER RECORD ('HH'), ONE DETAIL RECORD ('DD') PER       *
001400*    PORTFOLIO ON THE BOOKS, AND ONE TRAILER RECORD ('TT')        *
001500*    CARRYING THE PORTFOLIO COUNT AND GRAND TOTALS FOR THE RUN    *
001600*    SO THE DOWNSTREAM BALANCING JOB CAN FOOT THE DETAIL AGAINST  *
001700*    THE TRAILER WITHOUT RE-READING THE HOLDINGS OR PORTFOLIO     *
001800*    MASTER FILES.                                                *
001900*                                                                 *
002000*-----------------------------------------------------------------*
002100*    AMENDMENT HISTORY                                            *
002200*                                                                 *
002300*    DATE       BY     TICKET      DESCRIPTION                    *
002400*    ---------- -----  ----------  -----------------------------  *
002500*    06/13/1988 RTJ    TA-00151    ORIGINAL LAYOUT - HOLDING       TA00151
002600*                                  COUNT AND TOTAL VALUE ONLY.     TA00151
002700*                                  SEE DETAIL-RECORD-3 BELOW.      TA00151
002800*    07/14/1995 DLK    TA-01206    ADDED TOTAL-UNREALIZED-PROFIT   TA01206
002900*                                  TO THE DETAIL AND TRAILER FOR   TA01206
003000*                                  THE MARK-TO-MARKET PROJECT.     TA01206
003100*    01/08/1999 MWK    TA-02214    YEAR 2000 - RUN-DATE ON THE     TA02214
003200*                                  HEADER RECORD SPLIT INTO        TA02214
003300*                                  RUN-CC-DTE / RUN-YY-DTE.        TA02214
003400*    09/30/2003 SHREENI TA-03102   ADDED TOTAL-REALIZED-PROFIT TO  TA03102
003500*                                  THE DETAIL AND TRAILER PER THE  TA03102
003600*                                  VALUATION RE-ENGINEERING        TA03102
003700*                                  PROJECT.                        TA03102
003800*    04/17/2008 SHREENI TA-03599   ADDED DETAIL-RECORD-2 FLAT I/O  TA03599
003900*                                  VIEW OF THE DETAIL RECORD FOR   TA03599
004000*                                  THE DATA MART EXTRACT FEED.     TA03599
004050*    03/02/2017 J OCHOA TA-04601   ADDED SUM-BASE-CURRENCY,        TA04601
004060*                                  SUM-TOTAL-COST AND SUM-TOTAL-   TA04601
004070*                                  PROFIT (AND THE MATCHING GRAND  TA04601
004080*                                  TOTALS ON THE TRAILER) SO THE   TA04601
004090*                                  BALANCING JOB NO LONGER HAS TO  TA04601
004095*                                  DERIVE COST BASIS AND COMBINED  TA04601
004096*                                  PROFIT ITSELF.                  TA04601
004100*                                                                 *
004200*-----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SUM-BALANCE-FILE ASSIGN TO SUMRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-SUM-BALANCE-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SUM-BALANCE-FILE.
005700 01  SUM-BALANCE-RECORD.
005800     05  SUM-RECORD-TYPE-CDE           PIC X(2).
005900         88  SUM-HEADER-RECORD             VALUE 'HH'.
006000         88  SUM-DETAIL-RECORD             VALUE 'DD'.
006100         88  SUM-TRAILER-RECORD            VALUE 'TT'.
006200     05  SUM-HEADER-AREA.
006300         10  SUM-RUN-DTE.
006400             15  SUM-RUN-YYYY-DTE.
006500                 20  SUM-RUN-CC-DTE    PIC 9(2).
006600                 20  SUM-RUN-YY-DTE    PIC 9(2).
006700             15  SUM-RUN-MM-DTE        PIC 9(2).
006800             15  SUM-RUN-DD-DTE        PIC 9(2).
006900         10  FILLER                    PIC X(182).            TA04601
007000     05  SUM-DETAIL-AREA REDEFINES SUM-HEADER-AREA.
007100         10  SUM-PORTFOLIO-ID          PIC X(36).
007150         10  SUM-BASE-CURRENCY         PIC X(03).             TA04601
007200         10  SUM-HOLDING-COUNT         PIC 9(5).
007250         10  SUM-TOTAL-COST            PIC 9(11)V9(2).        TA04601
007300         10  SUM-TOTAL-VALUE-BASE      PIC 9(11)V9(2).
007400         10  SUM-TOTAL-UNREAL-SIGN-CDE PIC X(1).
007500             88  SUM-TOTAL-UNREAL-POSITIVE VALUE '+'.
007600             88  SUM-TOTAL-UNREAL-NEGATIVE VALUE '-'.
007700         10  SUM-TOTAL-UNREAL-PROFIT   PIC 9(11)V9(2).
007800         10  SUM-TOTAL-REAL-SIGN-CDE   PIC X(1).
007900             88  SUM-TOTAL-REAL-POSITIVE   VALUE '+'.
008000             88  SUM-TOTAL-REAL-NEGATIVE   VALUE '-'.
008100         10  SUM-TOTAL-REALIZED-PROFIT PIC 9(11)V9(2).
008150         10  SUM-TOTAL-PROFIT-SIGN-CDE PIC X(1).              TA04601
008160             88  SUM-TOTAL-PROFIT-POSITIVE VALUE '+'.          TA04601
008170             88  SUM-TOTAL-PROFIT-NEGATIVE VALUE '-'.          TA04601
008180         10  SUM-TOTAL-PROFIT          PIC 9(11)V9(2).        TA04601
008200         10  FILLER                    PIC X(78).             TA04601
008300     05  SUM-TRAILER-AREA REDEFINES SUM-HEADER-AREA.
008400         10  SUM-PORTFOLIO-CT          PIC 9(5).
008500         10  SUM-GRAND-HOLDING-CT      PIC 9(7).
008550         10  SUM-GRAND-TOTAL-COST      PIC 9(13)V9(2).        TA04601
008600         10  SUM-GRAND-VALUE-BASE      PIC 9(13)V9(2).
008700         10  SUM-GRAND-UNREAL-SIGN-CDE PIC X(1).
008800         10  SUM-GRAND-UNREAL-PROFIT   PIC 9(13)V9(2).
008900         10  SUM-GRAND-REAL-SIGN-CDE   PIC X(1).
009000         10  SUM-GRAND-REALIZED-PROFIT PIC 9(13)V9(2).
009050         10  SUM-GRAND-PROFIT-SIGN-CDE PIC X(1).              TA04601
009060             88  SUM-GRAND-PROFIT-POSITIVE VALUE '+'.          TA04601
009070             88  SUM-GRAND-PROFIT-NEGATIVE VALUE '-'.          TA04601
009080         10  SUM-GRAND-TOTAL-PROFIT    PIC 9(13)V9(2).        TA04601
009100         10  FILLER                    PIC X(100).            TA04601
009200     05  SUM-DETAIL-RECORD-2 REDEFINES SUM-HEADER-AREA.
009300         10  SUM-FLAT-PORTFOLIO-ID     PIC X(36).
009350         10  SUM-FLAT-BASE-CURRENCY    PIC X(03).             TA04601
009400         10  SUM-FLAT-HOLDING-COUNT    PIC 9(5).
009450         10  SUM-FLAT-TOTAL-COST       PIC 9(11)V9(2).        TA04601
009500         10  SUM-FLAT-TOTAL-VALUE-BASE PIC 9(11)V9(2).
009600         10  SUM-FLAT-UNREAL-SIGN-CDE  PIC X(1).
009700         10  SUM-FLAT-UNREAL-PROFIT    PIC 9(11)V9(2).
009800         10  SUM-FLAT-REAL-SIGN-CDE    PIC X(1).
009900         10  SUM-FLAT-REALIZED-PROFIT  PIC 9(11)V9(2).
009950         10  SUM-FLAT-PROFIT-SIGN-CDE  PIC X(1).              TA04601
009960         10  SUM-FLAT-PROFIT-AMT       PIC 9(11)V9(2).        TA04601
010000         10  FILLER                    PIC X(78).             TA04601
010100 WORKING-STORAGE SECTION.
010200 01  WS-SUM-BALANCE-STATUS         PIC X(02) VALUE SPACES.
010300 01  WS-SUM-BALANCE-REC-CT         PIC S9(7) COMP VALUE ZERO.
010400 PROCEDURE DIVISION.
010500*-----------------------------------------------------------------*
010600*    THIS MEMBER IS COMPILED STANDALONE BY THE METADATA-EXTRACT   *
010700*    STEP OF THE DATA-MART REFRESH JOB STREAM SO THE LAYOUT CAN   *
010800*    BE PARSED MECHANICALLY.  THE AGGREGATION LOGIC THAT BUILDS   *
010900*    THIS LAYOUT LIVES IN PTP.R01130.                             *
011000*-----------------------------------------------------------------*
011100 0100-LAYOUT-SELF-CHECK.
011200     OPEN INPUT SUM-BALANCE-FILE.
011300     IF WS-SUM-BALANCE-STATUS = '00' OR '35'
011400         PERFORM 0110-COUNT-RECORDS THRU 0110-EXIT
011500     END-IF.
011600     CLOSE SUM-BALANCE-FILE.
011700     DISPLAY 'SUM.BALANCE RECORDS SEEN: ' WS-SUM-BALANCE-REC-CT.
011800     STOP RUN.
011900 0110-COUNT-RECORDS.
012000     READ SUM-BALANCE-FILE
012100         AT END GO TO 0110-EXIT
012200     END-READ.
012300     ADD 1 TO WS-SUM-BALANCE-REC-CT.
012400     GO TO 0110-COUNT-RECORDS.
012500 0110-EXIT.
012600     EXIT.
