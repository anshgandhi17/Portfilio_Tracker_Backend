000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PORTFOLIO-TRANSACTION-POSTING.
000300 AUTHOR.         DST.  MODIFIED BY SHREENIVAS NAIR.
000400 INSTALLATION.   DST SYSTEMS - KANSAS CITY DATA CENTER.
000500 DATE-WRITTEN.   SEPTEMBER 1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST PROPRIETARY - INTERNAL DISTRIBUTION ONLY.
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*    PTP.R01130  -  PORTFOLIO TRANSACTION POSTING AND VALUATION   *
001100*                                                                 *
001200*    NIGHTLY BATCH DRIVER FOR THE SECURITY PORTFOLIO ACCOUNTING   *
001300*    SYSTEM.  RUNS IN FOUR STEPS AGAINST WORKING-STORAGE TABLES   *
001400*    BUILT FROM THE HOLDINGS AND PORTFOLIO MASTER FILES:          *
001500*                                                                 *
001600*      1. LOAD THE HOLDINGS AND PORTFOLIO MASTER FILES INTO       *
001700*         WORKING-STORAGE TABLES.                                 *
001800*      2. POST EACH TRANSACTION ON THE TRANSACTION FEED IN THE    *
001900*         ORDER IT ARRIVES, UPDATING THE HOLDING AND PORTFOLIO    *
002000*         TABLES AND WRITING ONE LINE PER TRANSACTION TO THE      *
002100*         POSTING REPORT.                                         *
002200*      3. REFRESH MARKET PRICES FROM THE QUOTE FEED AND REVALUE   *
002300*         EVERY HOLDING STILL ON THE BOOKS.                       *
002400*      4. BUILD THE PORTFOLIO SUMMARY, RESORT THE HOLDING TABLE   *
002450*         BACK INTO SYMBOL ORDER, AND REWRITE THE HOLDINGS,       *
002500*         PORTFOLIO, AND SUMMARY FILES IN FULL.                   *
002600*                                                                 *
002700*    NEITHER THE HOLDINGS NOR THE PORTFOLIO MASTER FILE IS KEYED  *
002800*    OR INDEXED ON DISK - BOTH ARE LOOKED UP IN WORKING STORAGE   *
002900*    BY A SEQUENTIAL TABLE SEARCH ON SYMBOL OR PORTFOLIO-ID.       *
003000*                                                                 *
003100*-----------------------------------------------------------------*
003200*    AMENDMENT HISTORY                                            *
003300*                                                                 *
003400*    DATE       BY       TICKET      DESCRIPTION                  *
003500*    ---------- -------- ----------  ---------------------------  *
003600*    09/12/1988 RTJ      TA-00201    ORIGINAL POSTING RUN - BUY    TA00201
003700*                                    AND SELL AGAINST THE HOLDING  TA00201
003800*                                    TABLE ONLY, NO VALUATION.     TA00201
003900*    02/09/1991 DLK      TA-00398    WIDENED SYMBOL AND PORTFOLIO  TA00398
004000*                                    ID FIELDS TO MATCH THE 1991   TA00398
004100*                                    ORDER-ENTRY CONVERSION.       TA00398
004200*    07/14/1995 DLK      TA-01206    ADDED STEP 3 - OVERNIGHT      TA01206
004300*                                    MARK-TO-MARKET VALUATION      TA01206
004400*                                    AGAINST THE MARKET PRICE      TA01206
004500*                                    QUOTE FEED.                   TA01206
004600*    01/08/1999 MWK      TA-02214    YEAR 2000 - ALL DATE FIELDS   TA02214
004700*                                    TOUCHED BY THIS RUN NOW CARRY TA02214
004800*                                    A 2-DIGIT CENTURY BYTE - NO   TA02214
004900*                                    CENTURY IS ASSUMED ANYWHERE   TA02214
005000*                                    IN THIS PROGRAM.              TA02214
005100*    09/30/2003 SHREENI   TA-03102   ADDED STEP 4 - PORTFOLIO      TA03102
005200*                                    SUMMARY BUILD AND REALIZED    TA03102
005300*                                    PROFIT ACCUMULATION ON SELL.  TA03102
005400*                                    THIS IS THE VALUATION RE-     TA03102
005500*                                    ENGINEERING PROJECT.          TA03102
005600*    11/11/2003 SHREENI   TA-03140   CORRECTED INSUFFICIENT-       TA03140
005700*                                    QUANTITY EDIT - WAS COMPARING TA03140
005800*                                    SIGNED FIELDS AND LETTING A   TA03140
005900*                                    SHORT SALE THROUGH.           TA03140
006000*    04/17/2008 SHREENI   TA-03599   ADDED THE POSTING REPORT      TA03599
006100*                                    REASON-TEXT COLUMN AND RUN    TA03599
006200*                                    TOTALS TRAILER LINE.          TA03599
006300*    10/02/2011 J OCHOA   TA-04021   HOLDING ROW IS NOW DELETED    TA04021
006400*                                    FROM THE TABLE (RATHER THAN   TA04021
006500*                                    LEFT AT ZERO QUANTITY) WHEN A TA04021
006600*                                    SELL EXACTLY CLOSES IT OUT.   TA04021
006700*    05/20/2015 J OCHOA   TA-04480   VALUE-BASE AND UNREALIZED-    TA04480
006800*                                    PROFIT NOW FORCED TO ZERO FOR TA04480
006900*                                    ANY SYMBOL NEVER SEEN ON THE  TA04480
007000*                                    MARKET PRICE FEED, PER AUDIT  TA04480
007100*                                    FINDING 15-118.               TA04480
007105*    03/02/2017 J OCHOA   TA-04601   HOLDING TABLE AND HOLDINGS-   TA04601
007110*                                    OUT NOW CARRY NAME AND        TA04601
007115*                                    INSTRUMENT-CCY.  PORTFOLIO    TA04601
007120*                                    TABLE CARRIES BASE-CURRENCY   TA04601
007125*                                    IN PLACE OF THE CASH-BALANCE  TA04601
007130*                                    FIELD, WHICH THIS SYSTEM      TA04601
007135*                                    NEVER USED.  SUMMARY RECORD   TA04601
007140*                                    NOW CARRIES TOTAL-COST AND    TA04601
007145*                                    TOTAL-PROFIT PER PORTFOLIO.   TA04601
007150*                                    SYMBOL AND TYPE CODE ARE NOW  TA04601
007155*                                    UPCASED ON INPUT AND CURRENCY TA04601
007160*                                    CODE DEFAULTS TO USD WHEN     TA04601
007165*                                    BLANK, PER THE ORDER-ENTRY    TA04601
007170*                                    LOWER-CASE DEFECT LOGGED      TA04601
007175*                                    AGAINST THE FRONT-END.  THE   TA04601
007180*                                    SELL REALIZED-PROFIT COMPUTE  TA04601
007185*                                    IS NOW ROUNDED TO MATCH THE   TA04601
007190*                                    BUY AVERAGE-PRICE COMPUTE.    TA04601
007191*    03/09/2017 J OCHOA   TA-04612    QA REVIEW OF TA-04601 FOUND  TA04612
007192*                                    THREE DEFECTS, ALL FIXED      TA04612
007193*                                    HERE - (1) AVG-PRICE AND      TA04612
007194*                                    MARKET-PRICE WERE STILL FOUR  TA04612
007195*                                    DECIMAL PLACES, ROUNDING THE  TA04612
007196*                                    WEIGHTED-AVERAGE COST COMPUTE TA04612
007197*                                    TOO FINE - NARROWED TO TWO TO TA04612
007198*                                    MATCH PRICE-PER-UNIT; (2) A   TA04612
007199*                                    BUY THAT OPENED A NEW SYMBOL  TA04612
007201*                                    APPENDED THE ROW AT THE END   TA04612
007202*                                    OF THE HOLDING TABLE INSTEAD  TA04612
007203*                                    OF IN SYMBOL ORDER, SO        TA04612
007204*                                    HOLDINGS-OUT COULD COME OUT   TA04612
007205*                                    OF SEQUENCE - ADDED 4970-     TA04612
007206*                                    SORT-HOLDINGS-TABLE TO RESORT TA04612
007207*                                    THE TABLE BEFORE THE REWRITE; TA04612
007208*                                    (3) RENUMBERED 5000 THROUGH   TA04612
007209*                                    9900 BELOW TO CLEAR A         TA04612
007210*                                    SEQUENCE-NUMBER COLLISION     TA04612
007211*                                    LEFT OVER FROM THE TA-04601   TA04612
007212*                                    INSERT.                      TA04612
007213*    03/10/2017 J OCHOA   TA-04613    WIDENED OWNER-NAME (PI-/PO-/ TA04613
007214*                                    WS-PFL-) TO X(40) TO MATCH    TA04613
007215*                                    PFL.TIP03 - THE PORTFOLIO     TA04613
007216*                                    MIRRORS WERE LEFT AT THE OLD  TA04613
007217*                                    X(30) WHEN THE MASTER WAS     TA04613
007218*                                    WIDENED.                     TA04613
007219*    03/10/2017 J OCHOA   TA-04614    WIDENED RO-DET-REASON-TXT TO TA04614
007221*                                    X(30) TO MATCH THE REJECT     TA04614
007223*                                    REPORT LAYOUT ON REJ.R00858.  TA04614
007225*                                                                 *
007230*-----------------------------------------------------------------*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.  IBM-370.
007700 OBJECT-COMPUTER.  IBM-370.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT HOLDINGS-IN   ASSIGN TO HOLDIN
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-HOLDINGS-IN-STATUS.
008500     SELECT PORTFOLIO-IN  ASSIGN TO PFLIN
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-PORTFOLIO-IN-STATUS.
008800     SELECT TRANSACTIONS-IN ASSIGN TO TXNIN
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-TRANSACTIONS-IN-STATUS.
009100     SELECT MARKET-PRICES-IN ASSIGN TO MKTIN
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-MARKET-PRICES-IN-STATUS.
009400     SELECT HOLDINGS-OUT  ASSIGN TO HOLDOUT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-HOLDINGS-OUT-STATUS.
009700     SELECT PORTFOLIO-OUT ASSIGN TO PFLOUT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-PORTFOLIO-OUT-STATUS.
010000     SELECT SUMMARY-OUT   ASSIGN TO SUMOUT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-SUMMARY-OUT-STATUS.
010300     SELECT REJECTS-OUT   ASSIGN TO REJOUT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-REJECTS-OUT-STATUS.
010600 DATA DIVISION.
010700 FILE SECTION.
010800*-----------------------------------------------------------------*
010900*    HOLDINGS-IN / HOLDINGS-OUT - SEE HLD.TIP09 FOR THE FULL       *
011000*    DOCUMENTED LAYOUT.  THE FIELDS BELOW ARE THE SUBSET THIS      *
011100*    PROGRAM ACTUALLY MOVES.                                       *
011200*-----------------------------------------------------------------*
011300 FD  HOLDINGS-IN.
011400 01  HOLDINGS-IN-RECORD.
011500     05  HI-RECORD-TYPE-CDE            PIC X(3).
011600     05  HI-SEQUENCE-NUMBER            PIC 9(3).
011700     05  HI-DETAIL-RECORD-1.
011800         10  HI-PORTFOLIO-ID           PIC X(36).
011900         10  HI-SYMBOL                 PIC X(10).
011910         10  HI-NAME                   PIC X(40).             TA04601
011920         10  HI-INSTRUMENT-CCY         PIC X(03).              TA04601
012000         10  HI-QUANTITY               PIC 9(9)V9(4).
012100         10  HI-AVG-PRICE              PIC 9(9)V9(2).  TA04612
012200         10  HI-MARKET-PRICE           PIC 9(9)V9(2).  TA04612
012300         10  HI-VALUE-BASE             PIC 9(11)V9(2).
012400         10  HI-UNREAL-SIGN-CDE        PIC X(1).
012500         10  HI-UNREAL-PROFIT-AMT      PIC 9(11)V9(2).
012600         10  FILLER                    PIC X(24).      TA04612
012700     05  HI-DETAIL-RECORD-2 REDEFINES HI-DETAIL-RECORD-1.
012800         10  HI-FLAT-PORTFOLIO-ID      PIC X(36).
012900         10  HI-FLAT-SYMBOL            PIC X(10).
012910         10  HI-FLAT-NAME              PIC X(40).             TA04601
012920         10  HI-FLAT-INSTRUMENT-CCY    PIC X(03).              TA04601
013000         10  HI-FLAT-QUANTITY          PIC 9(9)V9(4).
013100         10  HI-FLAT-AVG-PRICE         PIC 9(9)V9(2).  TA04612
013200         10  HI-FLAT-MARKET-PRICE      PIC 9(9)V9(2).  TA04612
013300         10  HI-FLAT-VALUE-BASE        PIC 9(11)V9(2).
013400         10  HI-FLAT-UNREAL-SIGN-CDE   PIC X(1).
013500         10  HI-FLAT-UNREAL-PROFIT-AMT PIC 9(11)V9(2).
013600         10  FILLER                    PIC X(24).      TA04612
013700 FD  HOLDINGS-OUT.
013800 01  HOLDINGS-OUT-RECORD.
013900     05  HO-RECORD-TYPE-CDE            PIC X(3).
014000     05  HO-SEQUENCE-NUMBER            PIC 9(3).
014100     05  HO-DETAIL-RECORD-1.
014200         10  HO-PORTFOLIO-ID           PIC X(36).
014300         10  HO-SYMBOL                 PIC X(10).
014310         10  HO-NAME                   PIC X(40).             TA04601
014320         10  HO-INSTRUMENT-CCY         PIC X(03).              TA04601
014400         10  HO-QUANTITY               PIC 9(9)V9(4).
014500         10  HO-AVG-PRICE              PIC 9(9)V9(2).  TA04612
014600         10  HO-MARKET-PRICE           PIC 9(9)V9(2).  TA04612
014700         10  HO-VALUE-BASE             PIC 9(11)V9(2).
014800         10  HO-UNREAL-SIGN-CDE        PIC X(1).
014900         10  HO-UNREAL-PROFIT-AMT      PIC 9(11)V9(2).
015000         10  FILLER                    PIC X(24).      TA04612
015100*-----------------------------------------------------------------*
015200*    PORTFOLIO-IN / PORTFOLIO-OUT - SEE PFL.TIP03 FOR THE FULL     *
015300*    DOCUMENTED LAYOUT.                                            *
015400*-----------------------------------------------------------------*
015500 FD  PORTFOLIO-IN.
015600 01  PORTFOLIO-IN-RECORD.
015700     05  PI-RECORD-TYPE-CDE            PIC X(3).
015800     05  PI-SEQUENCE-NUMBER            PIC 9(3).
015900     05  PI-DETAIL-RECORD-1.
016000         10  PI-PORTFOLIO-ID           PIC X(36).
016100         10  PI-OWNER-NAME             PIC X(40).             TA04613
016150         10  PI-BASE-CURRENCY          PIC X(03).             TA04601
016300         10  PI-TOTAL-PROFIT-SIGN-CDE  PIC X(1).
016400         10  PI-TOTAL-PROFIT-AMT       PIC 9(11)V9(2).
016500         10  FILLER                    PIC X(20).             TA04613
016600     05  PI-DETAIL-RECORD-2 REDEFINES PI-DETAIL-RECORD-1.
016700         10  PI-FLAT-PORTFOLIO-ID      PIC X(36).
016800         10  PI-FLAT-OWNER-NAME        PIC X(40).             TA04613
016850         10  PI-FLAT-BASE-CURRENCY     PIC X(03).             TA04601
017000         10  PI-FLAT-PROFIT-SIGN-CDE   PIC X(1).
017100         10  PI-FLAT-PROFIT-AMT        PIC 9(11)V9(2).
017200         10  FILLER                    PIC X(20).             TA04613
017300 FD  PORTFOLIO-OUT.
017400 01  PORTFOLIO-OUT-RECORD.
017500     05  PO-RECORD-TYPE-CDE            PIC X(3).
017600     05  PO-SEQUENCE-NUMBER            PIC 9(3).
017700     05  PO-DETAIL-RECORD-1.
017800         10  PO-PORTFOLIO-ID           PIC X(36).
017900         10  PO-OWNER-NAME             PIC X(40).             TA04613
017950         10  PO-BASE-CURRENCY          PIC X(03).             TA04601
018100         10  PO-TOTAL-PROFIT-SIGN-CDE  PIC X(1).
018200         10  PO-TOTAL-PROFIT-AMT       PIC 9(11)V9(2).
018300         10  FILLER                    PIC X(20).             TA04613
018400*-----------------------------------------------------------------*
018500*    TRANSACTIONS-IN - SEE TXN.TIP02 FOR THE FULL DOCUMENTED       *
018600*    LAYOUT.                                                       *
018700*-----------------------------------------------------------------*
018800 FD  TRANSACTIONS-IN.
018900 01  TRANSACTIONS-IN-RECORD.
019000     05  TI-RECORD-TYPE-CDE            PIC X(3).
019100     05  TI-SEQUENCE-NUMBER            PIC 9(3).
019200     05  TI-DETAIL-RECORD-1.
019300         10  TI-ID                     PIC X(36).
019400         10  TI-PORTFOLIO-ID           PIC X(36).
019500         10  TI-SYMBOL                 PIC X(10).
019600         10  TI-TYPE-CDE               PIC X(4).
019700         10  TI-QUANTITY               PIC 9(9)V9(4).
019800         10  TI-PRICE-PER-UNIT         PIC 9(9)V9(2).
019900         10  TI-CURRENCY-CDE           PIC X(3).
020000         10  TI-TRADE-DTE              PIC 9(8).
020100         10  TI-TRADE-TIME             PIC 9(6).
020200         10  TI-REALIZED-PROFIT-SIGN-CDE PIC X(1).
020300         10  TI-REALIZED-PROFIT-AMT    PIC 9(9)V9(2).
020400         10  FILLER                    PIC X(20).
020500     05  TI-DETAIL-RECORD-2 REDEFINES TI-DETAIL-RECORD-1.
020600         10  TI-FLAT-ID                PIC X(36).
020700         10  TI-FLAT-PORTFOLIO-ID      PIC X(36).
020800         10  TI-FLAT-SYMBOL            PIC X(10).
020900         10  TI-FLAT-TYPE-CDE          PIC X(4).
021000         10  TI-FLAT-QUANTITY          PIC 9(9)V9(4).
021100         10  TI-FLAT-PRICE-PER-UNIT    PIC 9(9)V9(2).
021200         10  TI-FLAT-CURRENCY-CDE      PIC X(3).
021300         10  TI-FLAT-TRADE-STAMP       PIC X(14).
021400         10  TI-FLAT-PROFIT-SIGN-CDE   PIC X(1).
021500         10  TI-FLAT-PROFIT-AMT        PIC 9(9)V9(2).
021600         10  FILLER                    PIC X(20).
021700*-----------------------------------------------------------------*
021800*    MARKET-PRICES-IN - SEE MKT.TIP01 FOR THE FULL DOCUMENTED      *
021900*    LAYOUT.                                                       *
022000*-----------------------------------------------------------------*
022100 FD  MARKET-PRICES-IN.
022200 01  MARKET-PRICES-IN-RECORD.
022300     05  MI-RECORD-TYPE-CDE            PIC X(3).
022400     05  MI-SEQUENCE-NUMBER            PIC 9(3).
022500     05  MI-DETAIL-RECORD-1.
022600         10  MI-SYMBOL                 PIC X(10).
022700         10  MI-CLOSING-PRICE          PIC 9(9)V9(2).  TA04612
022800         10  MI-QUOTE-SOURCE-CDE       PIC X(4).
022900         10  MI-QUOTE-DTE              PIC 9(8).
023000         10  FILLER                    PIC X(46).      TA04612
023100*-----------------------------------------------------------------*
023200*    SUMMARY-OUT - SEE SUM.BALANCE FOR THE FULL DOCUMENTED         *
023300*    LAYOUT.                                                       *
023400*-----------------------------------------------------------------*
023500 FD  SUMMARY-OUT.
023600 01  SUMMARY-OUT-RECORD.
023700     05  SO-RECORD-TYPE-CDE            PIC X(2).
023800     05  SO-DATA-AREA.
023900         10  SO-HEADER-DTE             PIC 9(8).
024000         10  FILLER                    PIC X(182).            TA04601
024100     05  SO-DETAIL-AREA REDEFINES SO-DATA-AREA.
024200         10  SO-PORTFOLIO-ID           PIC X(36).
024210         10  SO-BASE-CURRENCY          PIC X(03).             TA04601
024300         10  SO-HOLDING-COUNT          PIC 9(5).
024350         10  SO-TOTAL-COST             PIC 9(11)V9(2).        TA04601
024400         10  SO-TOTAL-VALUE-BASE       PIC 9(11)V9(2).
024500         10  SO-TOTAL-UNREAL-SIGN-CDE  PIC X(1).
024600         10  SO-TOTAL-UNREAL-PROFIT    PIC 9(11)V9(2).
024700         10  SO-TOTAL-REAL-SIGN-CDE    PIC X(1).
024800         10  SO-TOTAL-REALIZED-PROFIT  PIC 9(11)V9(2).
024850         10  SO-TOTAL-PROFIT-SIGN-CDE  PIC X(1).              TA04601
024860         10  SO-TOTAL-PROFIT           PIC 9(11)V9(2).        TA04601
024900         10  FILLER                    PIC X(78).             TA04601
025000     05  SO-TRAILER-AREA REDEFINES SO-DATA-AREA.
025100         10  SO-PORTFOLIO-CT           PIC 9(5).
025200         10  SO-GRAND-HOLDING-CT       PIC 9(7).
025250         10  SO-GRAND-TOTAL-COST       PIC 9(13)V9(2).        TA04601
025300         10  SO-GRAND-VALUE-BASE       PIC 9(13)V9(2).
025400         10  SO-GRAND-UNREAL-SIGN-CDE  PIC X(1).
025500         10  SO-GRAND-UNREAL-PROFIT    PIC 9(13)V9(2).
025600         10  SO-GRAND-REAL-SIGN-CDE    PIC X(1).
025700         10  SO-GRAND-REALIZED-PROFIT  PIC 9(13)V9(2).
025750         10  SO-GRAND-PROFIT-SIGN-CDE  PIC X(1).              TA04601
025760         10  SO-GRAND-TOTAL-PROFIT     PIC 9(13)V9(2).        TA04601
025800         10  FILLER                    PIC X(100).            TA04601
025900*-----------------------------------------------------------------*
026000*    REJECTS-OUT - SEE REJ.R00858 FOR THE FULL DOCUMENTED          *
026100*    LAYOUT.  THIS IS THE TRANSACTION POSTING REPORT.              *
026200*-----------------------------------------------------------------*
026300 FD  REJECTS-OUT.
026400 01  REJECTS-OUT-RECORD.
026500     05  RO-CARRIAGE-CTL-CDE           PIC X(1).
026600     05  RO-HEADER-LINE.
026700         10  RO-HDR-TITLE              PIC X(40).
026800         10  FILLER                    PIC X(80).
026900     05  RO-DETAIL-LINE REDEFINES RO-HEADER-LINE.
027000         10  RO-DET-TXN-ID             PIC X(36).
027100         10  FILLER                    PIC X(2).
027200         10  RO-DET-SYMBOL             PIC X(10).
027300         10  FILLER                    PIC X(2).
027400         10  RO-DET-TYPE-CDE           PIC X(4).
027500         10  FILLER                    PIC X(2).
027600         10  RO-DET-STATUS-CDE         PIC X(8).
027700         10  FILLER                    PIC X(2).
027800         10  RO-DET-REASON-TXT         PIC X(30).             TA04614
027900         10  FILLER                    PIC X(24).             TA04614
028000     05  RO-TOTAL-LINE REDEFINES RO-HEADER-LINE.
028100         10  RO-TOT-LABEL              PIC X(20).
028200         10  FILLER                    PIC X(2).
028300         10  RO-TOT-COUNT-POSTED       PIC 9(7).
028400         10  FILLER                    PIC X(2).
028500         10  RO-TOT-COUNT-REJECTED     PIC 9(7).
028600         10  FILLER                    PIC X(82).
028700 WORKING-STORAGE SECTION.
028800*-----------------------------------------------------------------*
028900*    FILE STATUS SWITCHES                                          *
029000*-----------------------------------------------------------------*
029100 01  WS-FILE-STATUSES.
029200     05  WS-HOLDINGS-IN-STATUS         PIC X(02) VALUE SPACES.
029300     05  WS-PORTFOLIO-IN-STATUS        PIC X(02) VALUE SPACES.
029400     05  WS-TRANSACTIONS-IN-STATUS     PIC X(02) VALUE SPACES.
029500     05  WS-MARKET-PRICES-IN-STATUS    PIC X(02) VALUE SPACES.
029600     05  WS-HOLDINGS-OUT-STATUS        PIC X(02) VALUE SPACES.
029700     05  WS-PORTFOLIO-OUT-STATUS       PIC X(02) VALUE SPACES.
029800     05  WS-SUMMARY-OUT-STATUS         PIC X(02) VALUE SPACES.
029900     05  WS-REJECTS-OUT-STATUS         PIC X(02) VALUE SPACES.
030000     05  FILLER                        PIC X(16).
030100*-----------------------------------------------------------------*
030200*    END-OF-FILE AND PROCESSING SWITCHES                          *
030300*-----------------------------------------------------------------*
030400 01  WS-SWITCHES.
030500     05  WS-TRANSACTIONS-EOF-SW        PIC X(1) VALUE 'N'.
030600         88  WS-TRANSACTIONS-EOF           VALUE 'Y'.
030700     05  WS-MARKET-PRICES-EOF-SW       PIC X(1) VALUE 'N'.
030800         88  WS-MARKET-PRICES-EOF          VALUE 'Y'.
030900     05  WS-HOLDING-FOUND-SW           PIC X(1) VALUE 'N'.
031000         88  WS-HOLDING-FOUND              VALUE 'Y'.
031100     05  WS-PORTFOLIO-FOUND-SW         PIC X(1) VALUE 'N'.
031200         88  WS-PORTFOLIO-FOUND            VALUE 'Y'.
031300     05  WS-TXN-REJECT-SW              PIC X(1) VALUE 'N'.
031400         88  WS-TXN-REJECTED               VALUE 'Y'.
031450     05  WS-SORT-DONE-SW               PIC X(1) VALUE 'N'.  TA04612
031460         88  WS-SORT-DONE                  VALUE 'Y'.        TA04612
031500     05  FILLER                        PIC X(11).           TA04612
031600*-----------------------------------------------------------------*
031700*    HOLDING TABLE - LOADED FROM HOLDINGS-IN, REWRITTEN TO         *
031800*    HOLDINGS-OUT AT END OF RUN.  LOOKED UP BY SYMBOL WITHIN       *
031900*    PORTFOLIO-ID, NOT BY AN INDEXED OR VSAM KEY.                  *
032000*-----------------------------------------------------------------*
032100 01  WS-HOLDING-TABLE.
032200     05  WS-HLD-ENTRY OCCURS 2000 TIMES INDEXED BY WS-HLD-IDX.
032300         10  WS-HLD-PORTFOLIO-ID       PIC X(36).
032400         10  WS-HLD-SYMBOL             PIC X(10).
032450         10  WS-HLD-NAME               PIC X(40).             TA04601
032460         10  WS-HLD-INSTRUMENT-CCY     PIC X(03).              TA04601
032500         10  WS-HLD-QUANTITY           PIC 9(9)V9(4).
032600         10  WS-HLD-AVG-PRICE          PIC 9(9)V9(2).  TA04612
032700         10  WS-HLD-MARKET-PRICE       PIC 9(9)V9(2).  TA04612
032800         10  WS-HLD-VALUE-BASE         PIC 9(11)V9(2).
032900         10  WS-HLD-UNREAL-SIGN-CDE    PIC X(1).
033000             88  WS-HLD-UNREAL-POSITIVE    VALUE '+'.
033100             88  WS-HLD-UNREAL-NEGATIVE    VALUE '-'.
033200         10  WS-HLD-UNREAL-PROFIT-AMT  PIC 9(11)V9(2).
033300         10  WS-HLD-ROW-SW             PIC X(1).
033400             88  WS-HLD-ROW-ACTIVE         VALUE 'A'.
033500             88  WS-HLD-ROW-CLOSED         VALUE 'C'.
033600         10  FILLER                    PIC X(20).
033650 01  WS-HLD-SORT-HOLD-AREA         PIC X(172) VALUE SPACES. TA04612
033700 01  WS-HLD-COUNT                  PIC S9(7) COMP VALUE ZERO.
033800*-----------------------------------------------------------------*
033900*    PORTFOLIO TABLE - LOADED FROM PORTFOLIO-IN, REWRITTEN TO      *
034000*    PORTFOLIO-OUT AT END OF RUN.  LOOKED UP BY PORTFOLIO-ID.      *
034100*-----------------------------------------------------------------*
034200 01  WS-PORTFOLIO-TABLE.
034300     05  WS-PFL-ENTRY OCCURS 500 TIMES INDEXED BY WS-PFL-IDX.
034400         10  WS-PFL-PORTFOLIO-ID       PIC X(36).
034500         10  WS-PFL-OWNER-NAME         PIC X(40).             TA04613
034550         10  WS-PFL-BASE-CURRENCY      PIC X(03).             TA04601
034700         10  WS-PFL-TOTAL-PROFIT-SIGN-CDE PIC X(1).
034800             88  WS-PFL-TOTAL-PROFIT-POSITIVE VALUE '+'.
034900             88  WS-PFL-TOTAL-PROFIT-NEGATIVE VALUE '-'.
035000         10  WS-PFL-TOTAL-PROFIT-AMT   PIC 9(11)V9(2).
035100         10  WS-PFL-HOLDING-CT         PIC 9(5).
035200         10  FILLER                    PIC X(20).
035300 01  WS-PFL-COUNT                  PIC S9(7) COMP VALUE ZERO.
035400*-----------------------------------------------------------------*
035500*    SUBSCRIPTS, COUNTERS, AND ACCUMULATORS - ALL COMP PER SHOP    *
035600*    STANDARD.                                                     *
035700*-----------------------------------------------------------------*
035800 77  WS-HLD-SUB                    PIC S9(7) COMP VALUE ZERO.
035850 77  WS-SORT-SUB                   PIC S9(7) COMP VALUE ZERO.  TA04612
035900 77  WS-PFL-SUB                    PIC S9(7) COMP VALUE ZERO.
036000 77  WS-SUM-SUB                    PIC S9(7) COMP VALUE ZERO.
036100 77  WS-COUNT-POSTED               PIC S9(7) COMP VALUE ZERO.
036200 77  WS-COUNT-REJECTED             PIC S9(7) COMP VALUE ZERO.
036300 77  WS-REC-SEQ-NBR                PIC S9(7) COMP VALUE ZERO.
036400 77  WS-GRAND-HOLDING-CT           PIC S9(9) COMP VALUE ZERO.
036500*-----------------------------------------------------------------*
036600*    WORKING AMOUNTS USED BY THE BUY AND SELL POSTING LOGIC.       *
036700*    ALL ZONED DISPLAY - THIS SHOP DOES NOT PACK MONEY FIELDS.     *
036800*-----------------------------------------------------------------*
036900 01  WS-POSTING-AMOUNTS.
037000     05  WS-NEW-QUANTITY               PIC 9(9)V9(4).
037100     05  WS-NEW-COST-TOTAL             PIC 9(13)V9(4).
037200     05  WS-OLD-COST-TOTAL             PIC 9(13)V9(4).
037300     05  WS-COMBINED-COST-TOTAL        PIC 9(13)V9(4).
037400     05  WS-COMBINED-QUANTITY          PIC 9(9)V9(4).
037500     05  WS-SELL-PROCEEDS              PIC 9(13)V9(4).
037600     05  WS-SELL-COST-BASIS            PIC 9(13)V9(4).
037700     05  WS-REALIZED-PROFIT-SIGN-CDE   PIC X(1).
037701         88  WS-REALIZED-PROFIT-POSITIVE   VALUE '+'.
037702         88  WS-REALIZED-PROFIT-NEGATIVE   VALUE '-'.
037800     05  WS-REALIZED-PROFIT-AMT        PIC 9(11)V9(2).
037900     05  WS-UNREALIZED-WORK-SIGN-CDE   PIC X(1).
038000     05  WS-UNREALIZED-WORK-AMT        PIC 9(11)V9(2).
038100     05  FILLER                        PIC X(20).
038200*-----------------------------------------------------------------*
038300*    PORTFOLIO SUMMARY ACCUMULATORS - RESET FOR EACH PORTFOLIO     *
038400*    WHILE BUILDING STEP 4, AND FOR THE RUN AS A WHOLE.            *
038500*-----------------------------------------------------------------*
038600 01  WS-SUMMARY-WORK.
038650     05  WS-SUM-BASE-CURRENCY          PIC X(03).             TA04601
038700     05  WS-SUM-HOLDING-CT             PIC 9(5).
038750     05  WS-SUM-TOTAL-COST             PIC 9(11)V9(2).        TA04601
038800     05  WS-SUM-VALUE-BASE             PIC 9(11)V9(2).
038900     05  WS-SUM-UNREAL-SIGN-CDE        PIC X(1).
039000     05  WS-SUM-UNREAL-PROFIT          PIC 9(11)V9(2).
039050     05  WS-SUM-TOTAL-PROFIT-SIGN-CDE  PIC X(1).              TA04601
039051         88  WS-SUM-TOTAL-PROFIT-POSITIVE VALUE '+'.           TA04601
039052         88  WS-SUM-TOTAL-PROFIT-NEGATIVE VALUE '-'.           TA04601
039060     05  WS-SUM-TOTAL-PROFIT-AMT       PIC 9(11)V9(2).        TA04601
039100     05  WS-GRAND-VALUE-BASE           PIC 9(13)V9(2).
039150     05  WS-GRAND-TOTAL-COST           PIC 9(13)V9(2).        TA04601
039200     05  WS-GRAND-UNREAL-SIGN-CDE      PIC X(1).
039300     05  WS-GRAND-UNREAL-PROFIT        PIC 9(13)V9(2).
039400     05  WS-GRAND-REAL-SIGN-CDE        PIC X(1).
039500     05  WS-GRAND-REALIZED-PROFIT      PIC 9(13)V9(2).
039550     05  WS-GRAND-TOTAL-PROFIT-SIGN-CDE PIC X(1).             TA04601
039551         88  WS-GRAND-TOTAL-PROFIT-POSITIVE VALUE '+'.         TA04601
039552         88  WS-GRAND-TOTAL-PROFIT-NEGATIVE VALUE '-'.         TA04601
039560     05  WS-GRAND-TOTAL-PROFIT-AMT     PIC 9(13)V9(2).        TA04601
039600     05  FILLER                        PIC X(20).
039700 PROCEDURE DIVISION.
039800*-----------------------------------------------------------------*
039900*    0000-MAIN-CONTROL DRIVES THE FOUR STEPS DESCRIBED IN THE      *
040000*    PROGRAM BANNER ABOVE AND IS THE ONLY PARAGRAPH THAT RUNS      *
040100*    THE OTHERS IN SEQUENCE.                                       *
040200*-----------------------------------------------------------------*
040300 0000-MAIN-CONTROL.
040400     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
040500     PERFORM 1100-LOAD-HOLDINGS-TABLE THRU 1100-EXIT.
040600     PERFORM 1200-LOAD-PORTFOLIO-TABLE THRU 1200-EXIT.
040700     PERFORM 2000-POST-TRANSACTIONS THRU 2000-EXIT.
040800     PERFORM 3000-REFRESH-MARKET-PRICES THRU 3000-EXIT.
040900     PERFORM 3100-VALUE-HOLDINGS THRU 3100-EXIT.
041000     PERFORM 4000-BUILD-PORTFOLIO-SUMMARY THRU 4000-EXIT.
041050     PERFORM 4970-SORT-HOLDINGS-TABLE THRU 4970-EXIT.         TA04612
041100     PERFORM 5000-WRITE-HOLDINGS-OUT THRU 5000-EXIT.
041200     PERFORM 5100-WRITE-PORTFOLIO-OUT THRU 5100-EXIT.
041300     PERFORM 9000-WRITE-RUN-TOTALS THRU 9000-EXIT.
041400     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
041500     STOP RUN.
041600 1000-OPEN-FILES.
041700     OPEN INPUT HOLDINGS-IN
041800               PORTFOLIO-IN
041900               TRANSACTIONS-IN
042000               MARKET-PRICES-IN.
042100     OPEN OUTPUT HOLDINGS-OUT
042200                PORTFOLIO-OUT
042300                SUMMARY-OUT
042400                REJECTS-OUT.
042500     MOVE '1' TO RO-CARRIAGE-CTL-CDE.
042600     MOVE 'SECURITY TRANSACTION POSTING REPORT' TO RO-HDR-TITLE.
042700     WRITE REJECTS-OUT-RECORD.
042800 1000-EXIT.
042900     EXIT.
043000*-----------------------------------------------------------------*
043100*    1100-LOAD-HOLDINGS-TABLE READS HOLDINGS-IN IN FULL BEFORE     *
043200*    ANY TRANSACTION IS POSTED.                                    *
043300*-----------------------------------------------------------------*
043400 1100-LOAD-HOLDINGS-TABLE.
043500     MOVE ZERO TO WS-HLD-COUNT.
043600 1110-LOAD-HOLDINGS-READ.
043700     READ HOLDINGS-IN
043800         AT END GO TO 1100-EXIT
043900     END-READ.
044000     ADD 1 TO WS-HLD-COUNT.
044100     SET WS-HLD-IDX TO WS-HLD-COUNT.
044200     MOVE HI-PORTFOLIO-ID      TO WS-HLD-PORTFOLIO-ID (WS-HLD-IDX).
044300     MOVE HI-SYMBOL            TO WS-HLD-SYMBOL (WS-HLD-IDX).
044310     MOVE HI-NAME              TO WS-HLD-NAME (WS-HLD-IDX).      TA04601
044320     MOVE HI-INSTRUMENT-CCY    TO WS-HLD-INSTRUMENT-CCY          TA04601
044330                                  (WS-HLD-IDX).                  TA04601
044400     MOVE HI-QUANTITY          TO WS-HLD-QUANTITY (WS-HLD-IDX).
044500     MOVE HI-AVG-PRICE         TO WS-HLD-AVG-PRICE (WS-HLD-IDX).
044600     MOVE HI-MARKET-PRICE      TO WS-HLD-MARKET-PRICE (WS-HLD-IDX).
044700     MOVE HI-VALUE-BASE        TO WS-HLD-VALUE-BASE (WS-HLD-IDX).
044800     MOVE HI-UNREAL-SIGN-CDE   TO WS-HLD-UNREAL-SIGN-CDE (WS-HLD-IDX).
044900     MOVE HI-UNREAL-PROFIT-AMT TO WS-HLD-UNREAL-PROFIT-AMT
045000                                  (WS-HLD-IDX).
045100     SET WS-HLD-ROW-ACTIVE (WS-HLD-IDX) TO TRUE.
045200     GO TO 1110-LOAD-HOLDINGS-READ.
045300 1100-EXIT.
045400     EXIT.
045500*-----------------------------------------------------------------*
045600*    1200-LOAD-PORTFOLIO-TABLE READS PORTFOLIO-IN IN FULL.  THE    *
045700*    TOTAL-PROFIT-AMT CARRIED FORWARD HERE IS INCREASED BY EVERY   *
045800*    SELL POSTED IN STEP 2.                                        *
045900*-----------------------------------------------------------------*
046000 1200-LOAD-PORTFOLIO-TABLE.
046100     MOVE ZERO TO WS-PFL-COUNT.
046200 1210-LOAD-PORTFOLIO-READ.
046300     READ PORTFOLIO-IN
046400         AT END GO TO 1200-EXIT
046500     END-READ.
046600     ADD 1 TO WS-PFL-COUNT.
046700     SET WS-PFL-IDX TO WS-PFL-COUNT.
046800     MOVE PI-PORTFOLIO-ID        TO WS-PFL-PORTFOLIO-ID (WS-PFL-IDX).
046900     MOVE PI-OWNER-NAME          TO WS-PFL-OWNER-NAME (WS-PFL-IDX).
046950     IF PI-BASE-CURRENCY = SPACES                               TA04601
046960         MOVE 'USD' TO WS-PFL-BASE-CURRENCY (WS-PFL-IDX)        TA04601
046970     ELSE                                                       TA04601
046980         MOVE PI-BASE-CURRENCY TO WS-PFL-BASE-CURRENCY          TA04601
046990                                   (WS-PFL-IDX)                 TA04601
046995     END-IF.                                                    TA04601
047100     MOVE PI-TOTAL-PROFIT-SIGN-CDE TO
047200                 WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-IDX).
047300     MOVE PI-TOTAL-PROFIT-AMT    TO WS-PFL-TOTAL-PROFIT-AMT
047400                                     (WS-PFL-IDX).
047500     MOVE ZERO                   TO WS-PFL-HOLDING-CT (WS-PFL-IDX).
047600     GO TO 1210-LOAD-PORTFOLIO-READ.
047700 1200-EXIT.
047800     EXIT.
047900*-----------------------------------------------------------------*
048000*    2000-POST-TRANSACTIONS READS TRANSACTIONS-IN IN ARRIVAL       *
048100*    SEQUENCE AND POSTS EACH ONE TO THE HOLDING AND PORTFOLIO      *
048200*    TABLES, WRITING ONE DETAIL LINE TO THE POSTING REPORT FOR     *
048300*    EVERY TRANSACTION READ, POSTED OR REJECTED.                   *
048400*-----------------------------------------------------------------*
048500 2000-POST-TRANSACTIONS.
048600     MOVE ZERO TO WS-COUNT-POSTED WS-COUNT-REJECTED.
048700 2010-POST-TRANSACTIONS-READ.
048800     READ TRANSACTIONS-IN
048900         AT END GO TO 2000-EXIT
049000     END-READ.
049100     MOVE 'N' TO WS-TXN-REJECT-SW.
049200     PERFORM 2100-EDIT-TRANSACTION THRU 2100-EXIT.
049300     IF WS-TXN-REJECTED
049400         ADD 1 TO WS-COUNT-REJECTED
049500     ELSE
049600         IF TI-TYPE-CDE = 'BUY '
049700             PERFORM 2200-POST-BUY THRU 2200-EXIT
049800         ELSE
049900             PERFORM 2300-POST-SELL THRU 2300-EXIT
050000         END-IF
050100         IF WS-TXN-REJECTED
050200             ADD 1 TO WS-COUNT-REJECTED
050300         ELSE
050400             ADD 1 TO WS-COUNT-POSTED
050500         END-IF
050600     END-IF.
050700     PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT.
050800     GO TO 2010-POST-TRANSACTIONS-READ.
050900 2000-EXIT.
051000     EXIT.
051100*-----------------------------------------------------------------*
051200*    2100-EDIT-TRANSACTION REJECTS A TRANSACTION BEFORE ANY        *
051300*    POSTING IS ATTEMPTED IF THE TYPE CODE, QUANTITY, OR PRICE     *
051400*    IS NOT USABLE.  A BAD SYMBOL IS CAUGHT HERE TOO - AN EMPTY     *
051500*    SYMBOL CANNOT BE LOOKED UP IN EITHER TABLE.                   *
051600*-----------------------------------------------------------------*
051700 2100-EDIT-TRANSACTION.
051710*    NORMALIZE THE SYMBOL AND TYPE CODE TO UPPERCASE AND DEFAULT TA04601
051720*    THE CURRENCY CODE TO USD BEFORE ANY EDIT OR LOOKUP IS DONE, TA04601
051730*    PER TA-04601.  NO INTRINSIC FUNCTION IS USED - THIS SHOP     TA04601
051740*    STANDARD IS INSPECT CONVERTING.                              TA04601
051750     INSPECT TI-SYMBOL CONVERTING                                TA04601
051760         'abcdefghijklmnopqrstuvwxyz' TO                          TA04601
051770         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            TA04601
051780     INSPECT TI-TYPE-CDE CONVERTING                               TA04601
051790         'abcdefghijklmnopqrstuvwxyz' TO                          TA04601
051795         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            TA04601
051800     IF TI-CURRENCY-CDE = SPACES                                  TA04601
051810         MOVE 'USD' TO TI-CURRENCY-CDE                            TA04601
051820     END-IF.                                                      TA04601
051830     MOVE SPACES TO RO-DET-REASON-TXT.
051900     IF TI-TYPE-CDE NOT = 'BUY ' AND TI-TYPE-CDE NOT = 'SELL'
052000         MOVE 'Y' TO WS-TXN-REJECT-SW
052100         MOVE 'BAD TYPE' TO RO-DET-REASON-TXT
052200         GO TO 2100-EXIT
052300     END-IF.
052400     IF TI-QUANTITY NOT > ZERO OR TI-PRICE-PER-UNIT NOT > ZERO
052450         MOVE 'Y' TO WS-TXN-REJECT-SW
052500         MOVE 'BAD AMOUNT' TO RO-DET-REASON-TXT
052600         GO TO 2100-EXIT
052700     END-IF.
052800     IF TI-SYMBOL = SPACES
052900         MOVE 'Y' TO WS-TXN-REJECT-SW
053000         MOVE 'BAD AMOUNT' TO RO-DET-REASON-TXT
053100         GO TO 2100-EXIT
053200     END-IF.
053300 2100-EXIT.
053400     EXIT.
053500*-----------------------------------------------------------------*
053600*    2200-POST-BUY APPLIES THE WEIGHTED-AVERAGE COST FORMULA.      *
053700*    IF THE SYMBOL IS NOT ALREADY HELD BY THE PORTFOLIO A NEW      *
053800*    HOLDING ROW IS OPENED AT THE TRANSACTION PRICE.               *
053900*-----------------------------------------------------------------*
054000 2200-POST-BUY.
054100     PERFORM 2900-FIND-HOLDING THRU 2900-EXIT.
054200     IF WS-HOLDING-FOUND
054300         COMPUTE WS-OLD-COST-TOTAL =
054400             WS-HLD-QUANTITY (WS-HLD-SUB) *
054500             WS-HLD-AVG-PRICE (WS-HLD-SUB)
054600         COMPUTE WS-NEW-COST-TOTAL =
054700             TI-QUANTITY * TI-PRICE-PER-UNIT
054800         COMPUTE WS-COMBINED-COST-TOTAL =
054900             WS-OLD-COST-TOTAL + WS-NEW-COST-TOTAL
055000         COMPUTE WS-COMBINED-QUANTITY =
055100             WS-HLD-QUANTITY (WS-HLD-SUB) + TI-QUANTITY
055200         COMPUTE WS-HLD-AVG-PRICE (WS-HLD-SUB) ROUNDED =
055300             WS-COMBINED-COST-TOTAL / WS-COMBINED-QUANTITY
055400         MOVE WS-COMBINED-QUANTITY TO
055500                 WS-HLD-QUANTITY (WS-HLD-SUB)
055600     ELSE
055700         ADD 1 TO WS-HLD-COUNT
055800         SET WS-HLD-IDX TO WS-HLD-COUNT
055900         MOVE TI-PORTFOLIO-ID TO WS-HLD-PORTFOLIO-ID (WS-HLD-IDX)
056000         MOVE TI-SYMBOL       TO WS-HLD-SYMBOL (WS-HLD-IDX)
056010         MOVE TI-SYMBOL       TO WS-HLD-NAME (WS-HLD-IDX)        TA04601
056020         MOVE TI-CURRENCY-CDE TO WS-HLD-INSTRUMENT-CCY           TA04601
056030                                  (WS-HLD-IDX)                   TA04601
056100         MOVE TI-QUANTITY     TO WS-HLD-QUANTITY (WS-HLD-IDX)
056200         MOVE TI-PRICE-PER-UNIT TO WS-HLD-AVG-PRICE (WS-HLD-IDX)
056300         MOVE ZERO            TO WS-HLD-MARKET-PRICE (WS-HLD-IDX)
056400         MOVE ZERO            TO WS-HLD-VALUE-BASE (WS-HLD-IDX)
056500         SET WS-HLD-UNREAL-POSITIVE (WS-HLD-IDX) TO TRUE
056600         MOVE ZERO            TO WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-IDX)
056700         SET WS-HLD-ROW-ACTIVE (WS-HLD-IDX) TO TRUE
056800     END-IF.
056900     MOVE 'POSTED  ' TO RO-DET-STATUS-CDE.
057000 2200-EXIT.
057100     EXIT.
057200*-----------------------------------------------------------------*
057300*    2300-POST-SELL VALIDATES THE HOLDING AND QUANTITY, COMPUTES   *
057400*    THE REALIZED PROFIT, REDUCES (OR CLOSES OUT) THE HOLDING,     *
057500*    AND ADDS THE REALIZED PROFIT TO THE PORTFOLIO'S RUNNING       *
057600*    TOTAL-PROFIT-AMT.  THE AVERAGE PRICE ON THE HOLDING IS NEVER  *
057700*    TOUCHED BY A SELL - ONLY A BUY CHANGES IT.                    *
057800*-----------------------------------------------------------------*
057900 2300-POST-SELL.
058000     PERFORM 2900-FIND-HOLDING THRU 2900-EXIT.
058100     IF NOT WS-HOLDING-FOUND
058200         MOVE 'Y' TO WS-TXN-REJECT-SW
058300         MOVE 'NO HOLDING' TO RO-DET-REASON-TXT
058400         GO TO 2300-EXIT
058500     END-IF.
058600     IF TI-QUANTITY > WS-HLD-QUANTITY (WS-HLD-SUB)
058700         MOVE 'Y' TO WS-TXN-REJECT-SW
058800         MOVE 'INSUFFICIENT QTY' TO RO-DET-REASON-TXT
058900         GO TO 2300-EXIT
059000     END-IF.
059100     COMPUTE WS-SELL-PROCEEDS =
059200         TI-QUANTITY * TI-PRICE-PER-UNIT.
059300     COMPUTE WS-SELL-COST-BASIS =
059400         TI-QUANTITY * WS-HLD-AVG-PRICE (WS-HLD-SUB).
059500     IF WS-SELL-PROCEEDS NOT < WS-SELL-COST-BASIS
059600         SET WS-REALIZED-PROFIT-POSITIVE TO TRUE
059700         COMPUTE WS-REALIZED-PROFIT-AMT ROUNDED =              TA04601
059800             WS-SELL-PROCEEDS - WS-SELL-COST-BASIS
059900     ELSE
060000         SET WS-REALIZED-PROFIT-NEGATIVE TO TRUE
060100         COMPUTE WS-REALIZED-PROFIT-AMT ROUNDED =              TA04601
060200             WS-SELL-COST-BASIS - WS-SELL-PROCEEDS
060300     END-IF.
060400     SUBTRACT TI-QUANTITY FROM WS-HLD-QUANTITY (WS-HLD-SUB).
060500     IF WS-HLD-QUANTITY (WS-HLD-SUB) = ZERO
060600         SET WS-HLD-ROW-CLOSED (WS-HLD-SUB) TO TRUE
060700     END-IF.
060800     PERFORM 2950-ACCUMULATE-PORTFOLIO-PROFIT THRU 2950-EXIT.
060900     MOVE 'POSTED  ' TO RO-DET-STATUS-CDE.
061000 2300-EXIT.
061100     EXIT.
061200*-----------------------------------------------------------------*
061300*    2900-FIND-HOLDING IS A SEQUENTIAL SEARCH OF THE HOLDING       *
061400*    TABLE FOR THE TRANSACTION'S PORTFOLIO-ID AND SYMBOL.  A       *
061500*    CLOSED-OUT ROW (ZERO QUANTITY) IS TREATED AS NOT FOUND.       *
061600*-----------------------------------------------------------------*
061700 2900-FIND-HOLDING.
061800     MOVE 'N' TO WS-HOLDING-FOUND-SW.
061900     MOVE ZERO TO WS-HLD-SUB.
062000     PERFORM 2910-FIND-HOLDING-LOOP
062100         VARYING WS-HLD-SUB FROM 1 BY 1
062200         UNTIL WS-HLD-SUB > WS-HLD-COUNT
062300            OR WS-HOLDING-FOUND.
062400 2900-EXIT.
062500     EXIT.
062600 2910-FIND-HOLDING-LOOP.
062700     IF WS-HLD-ROW-ACTIVE (WS-HLD-SUB)
062800        AND WS-HLD-PORTFOLIO-ID (WS-HLD-SUB) = TI-PORTFOLIO-ID
062900        AND WS-HLD-SYMBOL (WS-HLD-SUB)       = TI-SYMBOL
063000         MOVE 'Y' TO WS-HOLDING-FOUND-SW
063100     END-IF.
063200*-----------------------------------------------------------------*
063300*    2950-ACCUMULATE-PORTFOLIO-PROFIT ADDS OR SUBTRACTS THE        *
063400*    REALIZED PROFIT JUST COMPUTED FROM THE PORTFOLIO'S SIGNED     *
063500*    TOTAL-PROFIT-AMT, KEEPING THE SIGN BYTE CONSISTENT.           *
063600*-----------------------------------------------------------------*
063700 2950-ACCUMULATE-PORTFOLIO-PROFIT.
063800     MOVE 'N' TO WS-PORTFOLIO-FOUND-SW.
063900     MOVE ZERO TO WS-PFL-SUB.
064000     PERFORM 2960-FIND-PORTFOLIO-LOOP
064100         VARYING WS-PFL-SUB FROM 1 BY 1
064200         UNTIL WS-PFL-SUB > WS-PFL-COUNT
064300            OR WS-PORTFOLIO-FOUND.
064400     IF NOT WS-PORTFOLIO-FOUND
064500         GO TO 2950-EXIT
064600     END-IF.
064700     IF WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB) =
064800             WS-REALIZED-PROFIT-SIGN-CDE
064900         ADD WS-REALIZED-PROFIT-AMT TO
065000             WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB)
065100     ELSE
065200         IF WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) NOT <
065300                 WS-REALIZED-PROFIT-AMT
065400             SUBTRACT WS-REALIZED-PROFIT-AMT FROM
065500                 WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB)
065600         ELSE
065700             COMPUTE WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) =
065800                 WS-REALIZED-PROFIT-AMT -
065900                 WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB)
066000             MOVE WS-REALIZED-PROFIT-SIGN-CDE TO
066100                 WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB)
066200         END-IF
066300     END-IF.
066400 2950-EXIT.
066500     EXIT.
066600 2960-FIND-PORTFOLIO-LOOP.
066700     IF WS-PFL-PORTFOLIO-ID (WS-PFL-SUB) = TI-PORTFOLIO-ID
066800         MOVE 'Y' TO WS-PORTFOLIO-FOUND-SW
066900     END-IF.
067000*-----------------------------------------------------------------*
067100*    3000-REFRESH-MARKET-PRICES READS THE QUOTE FEED AND STAMPS    *
067200*    THE NEW MARKET PRICE ON EVERY HOLDING ROW FOR THAT SYMBOL.    *
067300*    A SYMBOL NOT ON THE FEED KEEPS ITS PRIOR MARKET PRICE.        *
067400*-----------------------------------------------------------------*
067500 3000-REFRESH-MARKET-PRICES.
067600 3010-REFRESH-MARKET-PRICES-READ.
067700     READ MARKET-PRICES-IN
067800         AT END GO TO 3000-EXIT
067900     END-READ.
068000     PERFORM 3020-STAMP-MARKET-PRICE
068100         VARYING WS-HLD-SUB FROM 1 BY 1
068200         UNTIL WS-HLD-SUB > WS-HLD-COUNT.
068300     GO TO 3010-REFRESH-MARKET-PRICES-READ.
068400 3000-EXIT.
068500     EXIT.
068600 3020-STAMP-MARKET-PRICE.
068700     IF WS-HLD-ROW-ACTIVE (WS-HLD-SUB)
068800        AND WS-HLD-SYMBOL (WS-HLD-SUB) = MI-SYMBOL
068900         MOVE MI-CLOSING-PRICE TO WS-HLD-MARKET-PRICE (WS-HLD-SUB)
069000     END-IF.
069100*-----------------------------------------------------------------*
069200*    3100-VALUE-HOLDINGS COMPUTES VALUE-BASE AND UNREALIZED-       *
069300*    PROFIT FOR EVERY ACTIVE HOLDING.  A HOLDING WHOSE MARKET      *
069400*    PRICE IS STILL ZERO (NEVER QUOTED) IS VALUED AT ZERO - NO     *
069500*    ESTIMATE IS MADE FROM THE AVERAGE COST.                       *
069600*-----------------------------------------------------------------*
069700 3100-VALUE-HOLDINGS.
069800     PERFORM 3110-VALUE-ONE-HOLDING THRU 3110-EXIT
069900         VARYING WS-HLD-SUB FROM 1 BY 1
070000         UNTIL WS-HLD-SUB > WS-HLD-COUNT.
070100 3100-EXIT.
070200     EXIT.
070300 3110-VALUE-ONE-HOLDING.
070400     IF NOT WS-HLD-ROW-ACTIVE (WS-HLD-SUB)
070500         GO TO 3110-EXIT
070600     END-IF.
070700     IF WS-HLD-MARKET-PRICE (WS-HLD-SUB) = ZERO
070800         MOVE ZERO TO WS-HLD-VALUE-BASE (WS-HLD-SUB)
070900         SET WS-HLD-UNREAL-POSITIVE (WS-HLD-SUB) TO TRUE
071000         MOVE ZERO TO WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB)
071100         GO TO 3110-EXIT
071200     END-IF.
071300     COMPUTE WS-HLD-VALUE-BASE (WS-HLD-SUB) =
071400         WS-HLD-QUANTITY (WS-HLD-SUB) *
071500         WS-HLD-MARKET-PRICE (WS-HLD-SUB).
071600     COMPUTE WS-UNREALIZED-WORK-AMT =
071700         WS-HLD-QUANTITY (WS-HLD-SUB) *
071800         WS-HLD-AVG-PRICE (WS-HLD-SUB).
071900     IF WS-HLD-VALUE-BASE (WS-HLD-SUB) NOT < WS-UNREALIZED-WORK-AMT
072000         SET WS-HLD-UNREAL-POSITIVE (WS-HLD-SUB) TO TRUE
072100         COMPUTE WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB) =
072200             WS-HLD-VALUE-BASE (WS-HLD-SUB) - WS-UNREALIZED-WORK-AMT
072300     ELSE
072400         SET WS-HLD-UNREAL-NEGATIVE (WS-HLD-SUB) TO TRUE
072500         COMPUTE WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB) =
072600             WS-UNREALIZED-WORK-AMT - WS-HLD-VALUE-BASE (WS-HLD-SUB)
072700     END-IF.
072800 3110-EXIT.
072900     EXIT.
073000*-----------------------------------------------------------------*
073100*    4000-BUILD-PORTFOLIO-SUMMARY WRITES THE HEADER RECORD, ONE    *
073200*    DETAIL RECORD PER PORTFOLIO STILL ON THE BOOKS, AND THE       *
073300*    TRAILER RECORD CARRYING THE RUN'S GRAND TOTALS.               *
073400*-----------------------------------------------------------------*
073500 4000-BUILD-PORTFOLIO-SUMMARY.
073600     MOVE 'HH' TO SO-RECORD-TYPE-CDE.
073700     MOVE ZERO TO SO-HEADER-DTE.
073800     WRITE SUMMARY-OUT-RECORD.
073900     MOVE ZERO TO WS-GRAND-HOLDING-CT.
074000     MOVE ZERO TO WS-GRAND-VALUE-BASE WS-GRAND-UNREAL-PROFIT
074100                  WS-GRAND-REALIZED-PROFIT.
074150     MOVE ZERO TO WS-GRAND-TOTAL-COST WS-GRAND-TOTAL-PROFIT-AMT. TA04601
074300     MOVE '+' TO WS-GRAND-UNREAL-SIGN-CDE.
074400     MOVE '+' TO WS-GRAND-REAL-SIGN-CDE.
074450     MOVE '+' TO WS-GRAND-TOTAL-PROFIT-SIGN-CDE.                TA04601
074500     PERFORM 4100-SUMMARIZE-ONE-PORTFOLIO
074600         VARYING WS-PFL-SUB FROM 1 BY 1
074700         UNTIL WS-PFL-SUB > WS-PFL-COUNT.
074800     MOVE 'TT' TO SO-RECORD-TYPE-CDE.
074900     MOVE WS-PFL-COUNT       TO SO-PORTFOLIO-CT.
075000     MOVE WS-GRAND-HOLDING-CT TO SO-GRAND-HOLDING-CT.
075050     MOVE WS-GRAND-TOTAL-COST TO SO-GRAND-TOTAL-COST.           TA04601
075100     MOVE WS-GRAND-VALUE-BASE TO SO-GRAND-VALUE-BASE.
075200     MOVE WS-GRAND-UNREAL-SIGN-CDE TO SO-GRAND-UNREAL-SIGN-CDE.
075300     MOVE WS-GRAND-UNREAL-PROFIT   TO SO-GRAND-UNREAL-PROFIT.
075400     MOVE WS-GRAND-REAL-SIGN-CDE   TO SO-GRAND-REAL-SIGN-CDE.
075500     MOVE WS-GRAND-REALIZED-PROFIT TO SO-GRAND-REALIZED-PROFIT.
075550     MOVE WS-GRAND-TOTAL-PROFIT-SIGN-CDE TO                      TA04601
075560             SO-GRAND-PROFIT-SIGN-CDE.                           TA04601
075570     MOVE WS-GRAND-TOTAL-PROFIT-AMT TO SO-GRAND-TOTAL-PROFIT.     TA04601
075600     WRITE SUMMARY-OUT-RECORD.
075700 4000-EXIT.
075800     EXIT.
075900 4100-SUMMARIZE-ONE-PORTFOLIO.
076000     MOVE ZERO TO WS-SUM-HOLDING-CT WS-SUM-VALUE-BASE
076100                  WS-SUM-UNREAL-PROFIT.
076150     MOVE ZERO TO WS-SUM-TOTAL-COST WS-SUM-TOTAL-PROFIT-AMT.     TA04601
076200     MOVE '+' TO WS-SUM-UNREAL-SIGN-CDE.
076250     MOVE '+' TO WS-SUM-TOTAL-PROFIT-SIGN-CDE.                   TA04601
076300     PERFORM 4110-SUMMARIZE-ONE-HOLDING
076400         VARYING WS-HLD-SUB FROM 1 BY 1
076500         UNTIL WS-HLD-SUB > WS-HLD-COUNT.
076550     PERFORM 4120-COMPUTE-PORTFOLIO-TOTAL-PROFIT THRU            TA04601
076560             4120-EXIT.                                          TA04601
076600     MOVE 'DD' TO SO-RECORD-TYPE-CDE.
076700     MOVE WS-PFL-PORTFOLIO-ID (WS-PFL-SUB) TO SO-PORTFOLIO-ID.
076750     MOVE WS-PFL-BASE-CURRENCY (WS-PFL-SUB) TO SO-BASE-CURRENCY. TA04601
076800     MOVE WS-SUM-HOLDING-CT                TO SO-HOLDING-COUNT.
076850     MOVE WS-SUM-TOTAL-COST                TO SO-TOTAL-COST.     TA04601
076900     MOVE WS-SUM-VALUE-BASE                TO SO-TOTAL-VALUE-BASE.
077000     MOVE WS-SUM-UNREAL-SIGN-CDE         TO SO-TOTAL-UNREAL-SIGN-CDE.
077100     MOVE WS-SUM-UNREAL-PROFIT           TO SO-TOTAL-UNREAL-PROFIT.
077200     MOVE WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB) TO
077300             SO-TOTAL-REAL-SIGN-CDE.
077400     MOVE WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) TO
077500             SO-TOTAL-REALIZED-PROFIT.
077550     MOVE WS-SUM-TOTAL-PROFIT-SIGN-CDE TO                         TA04601
077555         SO-TOTAL-PROFIT-SIGN-CDE.                               TA04601
077560     MOVE WS-SUM-TOTAL-PROFIT-AMT      TO SO-TOTAL-PROFIT.       TA04601
077600     WRITE SUMMARY-OUT-RECORD.
077700     ADD WS-SUM-HOLDING-CT TO WS-GRAND-HOLDING-CT.
077750     ADD WS-SUM-TOTAL-COST TO WS-GRAND-TOTAL-COST.               TA04601
077800     ADD WS-SUM-VALUE-BASE TO WS-GRAND-VALUE-BASE.
077900     PERFORM 4900-ADD-SIGNED-TO-GRAND-UNREAL THRU 4900-EXIT.
078000     PERFORM 4950-ADD-SIGNED-TO-GRAND-REAL THRU 4950-EXIT.
078050     PERFORM 4960-ADD-SIGNED-TO-GRAND-TOTAL-PROFIT THRU          TA04601
078060             4960-EXIT.                                          TA04601
078100 4110-SUMMARIZE-ONE-HOLDING.
078200     IF WS-HLD-ROW-ACTIVE (WS-HLD-SUB)
078300        AND WS-HLD-PORTFOLIO-ID (WS-HLD-SUB) =
078400             WS-PFL-PORTFOLIO-ID (WS-PFL-SUB)
078500         ADD 1 TO WS-SUM-HOLDING-CT
078550         COMPUTE WS-SUM-TOTAL-COST = WS-SUM-TOTAL-COST +        TA04601
078560             (WS-HLD-QUANTITY (WS-HLD-SUB) *                     TA04601
078570              WS-HLD-AVG-PRICE (WS-HLD-SUB))                     TA04601
078600         ADD WS-HLD-VALUE-BASE (WS-HLD-SUB) TO WS-SUM-VALUE-BASE
078700         IF WS-HLD-UNREAL-SIGN-CDE (WS-HLD-SUB) = WS-SUM-UNREAL-SIGN-CDE
078800             ADD WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB) TO
078900                 WS-SUM-UNREAL-PROFIT
079000         ELSE
079100             IF WS-SUM-UNREAL-PROFIT NOT <
079200                     WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB)
079300                 SUBTRACT WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB) FROM
079400                     WS-SUM-UNREAL-PROFIT
079500             ELSE
079600                 COMPUTE WS-SUM-UNREAL-PROFIT =
079700                     WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB) -
079800                     WS-SUM-UNREAL-PROFIT
079900                 MOVE WS-HLD-UNREAL-SIGN-CDE (WS-HLD-SUB) TO
080000                     WS-SUM-UNREAL-SIGN-CDE
080100             END-IF
080200         END-IF
080300     END-IF.
080400 4900-ADD-SIGNED-TO-GRAND-UNREAL.
080500     IF WS-GRAND-UNREAL-SIGN-CDE = WS-SUM-UNREAL-SIGN-CDE
080700         ADD WS-SUM-UNREAL-PROFIT TO WS-GRAND-UNREAL-PROFIT
080800     ELSE
080900         IF WS-GRAND-UNREAL-PROFIT NOT < WS-SUM-UNREAL-PROFIT
081000             SUBTRACT WS-SUM-UNREAL-PROFIT FROM WS-GRAND-UNREAL-PROFIT
081100         ELSE
081200             COMPUTE WS-GRAND-UNREAL-PROFIT =
081300                 WS-SUM-UNREAL-PROFIT - WS-GRAND-UNREAL-PROFIT
081400             MOVE WS-SUM-UNREAL-SIGN-CDE TO WS-GRAND-UNREAL-SIGN-CDE
081500         END-IF
081600     END-IF.
081700 4900-EXIT.
081800     EXIT.
081900 4950-ADD-SIGNED-TO-GRAND-REAL.
082000     IF WS-GRAND-REAL-SIGN-CDE = WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB)
082100         ADD WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) TO
082200             WS-GRAND-REALIZED-PROFIT
082300     ELSE
082400         IF WS-GRAND-REALIZED-PROFIT NOT <
082500                 WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB)
082600             SUBTRACT WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) FROM
082700                 WS-GRAND-REALIZED-PROFIT
082800         ELSE
082900             COMPUTE WS-GRAND-REALIZED-PROFIT =
083000                 WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) -
083100                 WS-GRAND-REALIZED-PROFIT
083200             MOVE WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB) TO
083300                 WS-GRAND-REAL-SIGN-CDE
083400         END-IF
083500     END-IF.
083600 4950-EXIT.
083700     EXIT.
083710*--------------------------------------------------------------*  TA04601
083720*    4120-COMPUTE-PORTFOLIO-TOTAL-PROFIT COMBINES THE           TA04601
083730*    PORTFOLIO'S UNREALIZED AND REALIZED PROFIT INTO ONE        TA04601
083740*    SIGNED TOTAL-PROFIT FIGURE PER TA-04601, SAME SIGNED-ADD   TA04601
083750*    LOGIC AS 4900/4950 ABOVE.                                  TA04601
083755*--------------------------------------------------------------*  TA04601
083760 4120-COMPUTE-PORTFOLIO-TOTAL-PROFIT.                            TA04601
083770     IF WS-SUM-UNREAL-SIGN-CDE =                                 TA04601
083775             WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB)           TA04601
083790         MOVE WS-SUM-UNREAL-SIGN-CDE TO                          TA04601
083795             WS-SUM-TOTAL-PROFIT-SIGN-CDE                        TA04601
083800         COMPUTE WS-SUM-TOTAL-PROFIT-AMT =                       TA04601
083810             WS-SUM-UNREAL-PROFIT +                               TA04601
083815             WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB)                 TA04601
083830     ELSE                                                        TA04601
083840         IF WS-SUM-UNREAL-PROFIT NOT <                           TA04601
083850                 WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB)             TA04601
083860             MOVE WS-SUM-UNREAL-SIGN-CDE TO                       TA04601
083865                 WS-SUM-TOTAL-PROFIT-SIGN-CDE                     TA04601
083870             SUBTRACT WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB)        TA04601
083875                 FROM WS-SUM-UNREAL-PROFIT                        TA04601
083880                 GIVING WS-SUM-TOTAL-PROFIT-AMT                   TA04601
083890         ELSE                                                    TA04601
083900             MOVE WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB)       TA04601
083905                 TO WS-SUM-TOTAL-PROFIT-SIGN-CDE                  TA04601
083920             COMPUTE WS-SUM-TOTAL-PROFIT-AMT =                   TA04601
083930                 WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) -           TA04601
083940                 WS-SUM-UNREAL-PROFIT                             TA04601
083950         END-IF                                                  TA04601
083960     END-IF.                                                     TA04601
083970 4120-EXIT.                                                      TA04601
083980     EXIT.                                                       TA04601
083990*--------------------------------------------------------------*  TA04601
084000*    4960-ADD-SIGNED-TO-GRAND-TOTAL-PROFIT ACCUMULATES EACH     TA04601
084010*    PORTFOLIO'S TOTAL-PROFIT INTO THE RUN'S GRAND TOTAL-        TA04601
084020*    PROFIT, SAME SIGNED-ADD LOGIC AS 4900/4950 ABOVE.           TA04601
084030*--------------------------------------------------------------*  TA04601
084040 4960-ADD-SIGNED-TO-GRAND-TOTAL-PROFIT.                          TA04601
084050     IF WS-GRAND-TOTAL-PROFIT-SIGN-CDE =                         TA04601
084055             WS-SUM-TOTAL-PROFIT-SIGN-CDE                        TA04601
084060         ADD WS-SUM-TOTAL-PROFIT-AMT TO                          TA04601
084065             WS-GRAND-TOTAL-PROFIT-AMT                           TA04601
084070     ELSE                                                        TA04601
084080         IF WS-GRAND-TOTAL-PROFIT-AMT NOT <                      TA04601
084085                 WS-SUM-TOTAL-PROFIT-AMT                         TA04601
084090             SUBTRACT WS-SUM-TOTAL-PROFIT-AMT FROM                TA04601
084100                 WS-GRAND-TOTAL-PROFIT-AMT                       TA04601
084110         ELSE                                                    TA04601
084120             COMPUTE WS-GRAND-TOTAL-PROFIT-AMT =                 TA04601
084130                 WS-SUM-TOTAL-PROFIT-AMT -                       TA04601
084135                 WS-GRAND-TOTAL-PROFIT-AMT                       TA04601
084140             MOVE WS-SUM-TOTAL-PROFIT-SIGN-CDE TO                TA04601
084150                 WS-GRAND-TOTAL-PROFIT-SIGN-CDE                  TA04601
084160         END-IF                                                  TA04601
084170     END-IF.                                                     TA04601
084180 4960-EXIT.                                                      TA04601
084190     EXIT.                                                       TA04601
084200*-----------------------------------------------------------------*
084210*    4970-SORT-HOLDINGS-TABLE PUTS THE HOLDING TABLE BACK INTO     TA04612
084220*    SYMBOL ORDER BEFORE THE REWRITE IN STEP 5.  A BUY THAT OPENS  TA04612
084230*    A NEW SYMBOL APPENDS ITS ROW AT THE END OF THE TABLE (SEE     TA04612
084240*    2200-POST-BUY), SO THE TABLE CAN NO LONGER BE ASSUMED TO      TA04612
084250*    STAY IN THE SYMBOL ORDER IT WAS LOADED IN BY 1100.  SIMPLE    TA04612
084260*    BUBBLE SORT - THE TABLE IS SMALL ENOUGH PER RUN THAT AN       TA04612
084270*    EXTERNAL SORT STEP IS NOT WARRANTED.                         TA04612
084280*-----------------------------------------------------------------*
084290 4970-SORT-HOLDINGS-TABLE.                                        TA04612
084300     MOVE 'N' TO WS-SORT-DONE-SW.                                 TA04612
084310     PERFORM 4980-SORT-ONE-PASS THRU 4980-EXIT                    TA04612
084320         UNTIL WS-SORT-DONE.                                      TA04612
084330 4970-EXIT.                                                       TA04612
084340     EXIT.                                                        TA04612
084350 4980-SORT-ONE-PASS.                                              TA04612
084360     MOVE 'Y' TO WS-SORT-DONE-SW.                                 TA04612
084370     PERFORM 4990-SORT-COMPARE THRU 4990-EXIT                     TA04612
084380         VARYING WS-SORT-SUB FROM 1 BY 1                          TA04612
084390         UNTIL WS-SORT-SUB NOT < WS-HLD-COUNT.                    TA04612
084400 4980-EXIT.                                                       TA04612
084410     EXIT.                                                        TA04612
084420 4990-SORT-COMPARE.                                               TA04612
084430     IF WS-HLD-SYMBOL (WS-SORT-SUB) >                             TA04612
084440             WS-HLD-SYMBOL (WS-SORT-SUB + 1)                      TA04612
084450         MOVE WS-HLD-ENTRY (WS-SORT-SUB)     TO                   TA04612
084460             WS-HLD-SORT-HOLD-AREA                                TA04612
084470         MOVE WS-HLD-ENTRY (WS-SORT-SUB + 1) TO                   TA04612
084480             WS-HLD-ENTRY (WS-SORT-SUB)                           TA04612
084490         MOVE WS-HLD-SORT-HOLD-AREA          TO                   TA04612
084500             WS-HLD-ENTRY (WS-SORT-SUB + 1)                       TA04612
084510         MOVE 'N' TO WS-SORT-DONE-SW                              TA04612
084520     END-IF.                                                      TA04612
084530 4990-EXIT.                                                       TA04612
084540     EXIT.                                                        TA04612
084550*-----------------------------------------------------------------*
084560*    5000-WRITE-HOLDINGS-OUT REWRITES THE HOLDINGS FILE IN FULL    *
084570*    FROM THE WORKING-STORAGE TABLE, NOW BACK IN SYMBOL ORDER.     *
084580*    A HOLDING CLOSED OUT BY A SELL DURING STEP 2 IS NOT WRITTEN   *
084590*    BACK.                                                         *
084600*-----------------------------------------------------------------*
084610 5000-WRITE-HOLDINGS-OUT.
084620     MOVE ZERO TO WS-REC-SEQ-NBR.
084630     PERFORM 5010-WRITE-ONE-HOLDING THRU 5010-EXIT
084640         VARYING WS-HLD-SUB FROM 1 BY 1
084650         UNTIL WS-HLD-SUB > WS-HLD-COUNT.
084660 5000-EXIT.
084670     EXIT.
084680 5010-WRITE-ONE-HOLDING.
084690     IF NOT WS-HLD-ROW-ACTIVE (WS-HLD-SUB)
084700         GO TO 5010-EXIT
084710     END-IF.
084720     ADD 1 TO WS-REC-SEQ-NBR.
084730     MOVE 'HLD' TO HO-RECORD-TYPE-CDE.
084740     MOVE WS-REC-SEQ-NBR TO HO-SEQUENCE-NUMBER.
084750     MOVE WS-HLD-PORTFOLIO-ID (WS-HLD-SUB)    TO HO-PORTFOLIO-ID.
084760     MOVE WS-HLD-SYMBOL (WS-HLD-SUB)          TO HO-SYMBOL.
084770     MOVE WS-HLD-NAME (WS-HLD-SUB)            TO HO-NAME.       TA04601
084780     MOVE WS-HLD-INSTRUMENT-CCY (WS-HLD-SUB)  TO                TA04601
084790             HO-INSTRUMENT-CCY.                                  TA04601
084800     MOVE WS-HLD-QUANTITY (WS-HLD-SUB)        TO HO-QUANTITY.
084810     MOVE WS-HLD-AVG-PRICE (WS-HLD-SUB)       TO HO-AVG-PRICE.
084820     MOVE WS-HLD-MARKET-PRICE (WS-HLD-SUB)    TO HO-MARKET-PRICE.
084830     MOVE WS-HLD-VALUE-BASE (WS-HLD-SUB)      TO HO-VALUE-BASE.
084840     MOVE WS-HLD-UNREAL-SIGN-CDE (WS-HLD-SUB) TO HO-UNREAL-SIGN-CDE.
084850     MOVE WS-HLD-UNREAL-PROFIT-AMT (WS-HLD-SUB) TO HO-UNREAL-PROFIT-AMT.
084860     WRITE HOLDINGS-OUT-RECORD.
084870 5010-EXIT.
084880     EXIT.
084890*-----------------------------------------------------------------*
084900*    5100-WRITE-PORTFOLIO-OUT REWRITES THE PORTFOLIO FILE IN FULL  *
084910*    FROM THE WORKING-STORAGE TABLE, CARRYING FORWARD THE UPDATED  *
084920*    TOTAL-PROFIT-AMT.                                             *
084930*-----------------------------------------------------------------*
084940 5100-WRITE-PORTFOLIO-OUT.
084950     MOVE ZERO TO WS-REC-SEQ-NBR.
084960     PERFORM 5110-WRITE-ONE-PORTFOLIO
084970         VARYING WS-PFL-SUB FROM 1 BY 1
084980         UNTIL WS-PFL-SUB > WS-PFL-COUNT.
084990 5100-EXIT.
085000     EXIT.
085010 5110-WRITE-ONE-PORTFOLIO.
085020     ADD 1 TO WS-REC-SEQ-NBR.
085030     MOVE 'PFL' TO PO-RECORD-TYPE-CDE.
085040     MOVE WS-REC-SEQ-NBR TO PO-SEQUENCE-NUMBER.
085050     MOVE WS-PFL-PORTFOLIO-ID (WS-PFL-SUB)  TO PO-PORTFOLIO-ID.
085060     MOVE WS-PFL-OWNER-NAME (WS-PFL-SUB)    TO PO-OWNER-NAME.
085070     MOVE WS-PFL-BASE-CURRENCY (WS-PFL-SUB) TO PO-BASE-CURRENCY. TA04601
085080     MOVE WS-PFL-TOTAL-PROFIT-SIGN-CDE (WS-PFL-SUB) TO
085090             PO-TOTAL-PROFIT-SIGN-CDE.
085100     MOVE WS-PFL-TOTAL-PROFIT-AMT (WS-PFL-SUB) TO PO-TOTAL-PROFIT-AMT.
085110     WRITE PORTFOLIO-OUT-RECORD.
085120*-----------------------------------------------------------------*
085130*    8000-WRITE-REJECT-LINE WRITES ONE DETAIL LINE OF THE POSTING  *
085140*    REPORT FOR THE TRANSACTION JUST EDITED AND POSTED (OR         *
085150*    REJECTED) BY 2000-POST-TRANSACTIONS.                         *
085160*-----------------------------------------------------------------*
085170 8000-WRITE-REJECT-LINE.
085180     MOVE ' ' TO RO-CARRIAGE-CTL-CDE.
085190     MOVE TI-ID          TO RO-DET-TXN-ID.
085200     MOVE TI-SYMBOL      TO RO-DET-SYMBOL.
085210     MOVE TI-TYPE-CDE    TO RO-DET-TYPE-CDE.
085220     IF WS-TXN-REJECTED
085230         MOVE 'REJECTED' TO RO-DET-STATUS-CDE
085240     END-IF.
085250     WRITE REJECTS-OUT-RECORD.
085260 8000-EXIT.
085270     EXIT.
085280*-----------------------------------------------------------------*
085290*    9000-WRITE-RUN-TOTALS WRITES THE FINAL LINE OF THE POSTING    *
085300*    REPORT SHOWING HOW MANY TRANSACTIONS WERE POSTED AND HOW      *
085310*    MANY WERE REJECTED FOR THE RUN.                               *
085320*-----------------------------------------------------------------*
085330 9000-WRITE-RUN-TOTALS.
085340     MOVE ' ' TO RO-CARRIAGE-CTL-CDE.
085350     MOVE 'RUN TOTALS' TO RO-TOT-LABEL.
085360     MOVE WS-COUNT-POSTED TO RO-TOT-COUNT-POSTED.
085370     MOVE WS-COUNT-REJECTED TO RO-TOT-COUNT-REJECTED.
085380     WRITE REJECTS-OUT-RECORD.
085390 9000-EXIT.
085400     EXIT.
085410 9900-CLOSE-FILES.
085420     CLOSE HOLDINGS-IN PORTFOLIO-IN TRANSACTIONS-IN MARKET-PRICES-IN
085430           HOLDINGS-OUT PORTFOLIO-OUT SUMMARY-OUT REJECTS-OUT.
085440 9900-EXIT.
085450     EXIT.
