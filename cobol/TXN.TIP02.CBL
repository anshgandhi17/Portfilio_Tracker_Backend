000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SECURITY-TRANSACTION-ACTIVITY.
000300 AUTHOR.         DST.  MODIFIED BY R. TRUJILLO.
000400 INSTALLATION.   DST SYSTEMS - KANSAS CITY DATA CENTER.
000500 DATE-WRITTEN.   MARCH 1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST PROPRIETARY - INTERNAL DISTRIBUTION ONLY.
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*    TXN.TIP02  -  SECURITY TRANSACTION ACTIVITY RECORD           *
001100*                                                                 *
001200*    THIS MEMBER DESCRIBES THE DAILY TRANSACTION ACTIVITY FEED    *
001300*    RECEIVED FROM THE ORDER-ENTRY SUBSYSTEM FOR POSTING AGAINST  *
001400*    SHARE-HOLDING POSITIONS IN THE PORTFOLIO ACCOUNTING SYSTEM.  *
001500*    ONE RECORD IS PRESENT FOR EVERY BUY OR SELL ORDER ACCEPTED   *
001600*    FOR A PORTFOLIO DURING THE BUSINESS DAY.  RECORDS ARRIVE IN  *
001700*    ARRIVAL (NOT SYMBOL) SEQUENCE AND ARE POSTED BY TIPTP01.     *
001800*                                                                 *
001900*-----------------------------------------------------------------*
002000*    AMENDMENT HISTORY                                            *
002100*                                                                 *
002200*    DATE       BY     TICKET      DESCRIPTION                    *
002300*    ---------- -----  ----------  -----------------------------  *
002400*    03/14/1988 RTJ    TA-00118    ORIGINAL LAYOUT - FLAT BUY/SELL *
002500*                                  RECORD, 6-BYTE SYMBOL, 1-BYTE  *
002600*                                  TYPE CODE.  SEE DETAIL-RECORD-3.TA00118
002700*    11/02/1990 RTJ    TA-00341    ADDED TXN-CURRENCY-CDE FOR THE TA00341
002800*                                  LONDON DESK CROSS-CURRENCY     TA00341
002900*                                  CONVERSION PROJECT.            TA00341
003000*    06/21/1993 DLK    TA-00877    WIDENED SYMBOL TO X(10) AND    TA00877
003100*                                  TYPE CODE TO X(4) TO CARRY THE TA00877
003200*                                  FULL NASDAQ SYMBOL TABLE.  OLD TA00877
003300*                                  LAYOUT KEPT AS DETAIL-RECORD-3 TA00877
003400*                                  DURING THE CONVERSION WINDOW.  TA00877
003500*    01/08/1999 MWK    TA-02214    YEAR 2000 - TRADE DATE SPLIT   TA02214
003600*                                  INTO TXN-TRADE-CC-DTE / YY-DTE TA02214
003700*                                  SO THE CENTURY IS NO LONGER    TA02214
003800*                                  IMPLIED.  PRIOR RELEASES       TA02214
003900*                                  ASSUMED CENTURY 19.            TA02214
004000*    09/30/2003 SHREENI TA-03102   ADDED TXN-REALIZED-PROFIT SIGN TA03102
004100*                                  BYTE/AMOUNT PAIR FOR SELL      TA03102
004200*                                  POSTINGS PER THE VALUATION     TA03102
004300*                                  RE-ENGINEERING PROJECT.        TA03102
004400*    04/17/2008 SHREENI TA-03599   ADDED DETAIL-RECORD-2 FLAT     TA03599
004500*                                  I/O VIEW FOR THE DATA MART     TA03599
004600*                                  EXTRACT FEED (TIPTP01 DOES NOT TA03599
004700*                                  USE THIS REDEFINITION).        TA03599
004750*    11/14/2011 J OCHOA TA-03890   ADDED DETAIL-RECORD-4 KEY-ONLY TA03890
004760*                                  VIEW FOR THE SORT STEP THAT    TA03890
004770*                                  SEQUENCES THE DAILY FEED INTO  TA03890
004780*                                  PORTFOLIO/SYMBOL ORDER AHEAD   TA03890
004790*                                  OF THE POSTING RUN.            TA03890
004800*                                                                 *
004900*-----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TXN-TIP02-FILE ASSIGN TO TXNFEED
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-TXN-TIP02-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  TXN-TIP02-FILE.
006400 01  TXN-TIP02-RECORD.
006500     05  RECORD-TYPE-CDE               PIC X(3).
006600         88  TRANSACTION-DETAIL            VALUE 'TXN'.
006700     05  SEQUENCE-NUMBER               PIC 9(3).
006800     05  DETAIL-RECORD-1.
006900         10  TXN-ID                    PIC X(36).
007000         10  TXN-PORTFOLIO-ID          PIC X(36).
007100         10  TXN-SYMBOL                PIC X(10).
007200         10  TXN-TYPE-CDE              PIC X(4).
007300             88  TXN-TYPE-BUY              VALUE 'BUY '.
007400             88  TXN-TYPE-SELL             VALUE 'SELL'.
007500         10  TXN-QUANTITY              PIC 9(9)V9(4).
007600         10  TXN-PRICE-PER-UNIT        PIC 9(9)V9(2).
007700         10  TXN-CURRENCY-CDE          PIC X(3).
007800         10  TXN-TRADE-DTE.
007900             15  TXN-TRADE-YYYY-DTE.
008000                 20  TXN-TRADE-CC-DTE  PIC 9(2).
008100                 20  TXN-TRADE-YY-DTE  PIC 9(2).
008200             15  TXN-TRADE-MM-DTE      PIC 9(2).
008300             15  TXN-TRADE-DD-DTE      PIC 9(2).
008400         10  TXN-TRADE-TIME.
008500             15  TXN-TRADE-HH-TIME     PIC 9(2).
008600             15  TXN-TRADE-MI-TIME     PIC 9(2).
008700             15  TXN-TRADE-SS-TIME     PIC 9(2).
008800         10  TXN-REALIZED-PROFIT-SIGN-CDE PIC X(1).
008900             88  TXN-REALIZED-PROFIT-POSITIVE VALUE '+'.
009000             88  TXN-REALIZED-PROFIT-NEGATIVE VALUE '-'.
009100         10  TXN-REALIZED-PROFIT-AMT  PIC 9(9)V9(2).
009200         10  FILLER                    PIC X(20).
009300     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
009400         10  TXN-FLAT-ID               PIC X(36).
009500         10  TXN-FLAT-PORTFOLIO-ID     PIC X(36).
009600         10  TXN-FLAT-SYMBOL           PIC X(10).
009700         10  TXN-FLAT-TYPE-CDE         PIC X(4).
009800         10  TXN-FLAT-QUANTITY         PIC 9(9)V9(4).
009900         10  TXN-FLAT-PRICE-PER-UNIT   PIC 9(9)V9(2).
010000         10  TXN-FLAT-CURRENCY-CDE     PIC X(3).
010100         10  TXN-FLAT-TRADE-STAMP      PIC X(14).
010200         10  TXN-FLAT-PROFIT-SIGN-CDE  PIC X(1).
010300         10  TXN-FLAT-PROFIT-AMT       PIC 9(9)V9(2).
010400         10  FILLER                    PIC X(20).
010500     05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
010600         10  TXN-LGCY-ID               PIC X(36).
010700         10  TXN-LGCY-PORTFOLIO-ID     PIC X(36).
010800         10  TXN-LGCY-SYMBOL           PIC X(6).
010900         10  TXN-LGCY-TYPE-CDE         PIC X(1).
011000             88  TXN-LGCY-TYPE-BUY         VALUE 'B'.
011100             88  TXN-LGCY-TYPE-SELL        VALUE 'S'.
011200         10  TXN-LGCY-QUANTITY         PIC 9(9)V9(4).
011300         10  TXN-LGCY-PRICE-PER-UNIT   PIC 9(9)V9(2).
011400         10  TXN-LGCY-TRADE-DTE        PIC 9(8).
011500         10  FILLER                    PIC X(48).
011550     05  DETAIL-RECORD-4 REDEFINES DETAIL-RECORD-1.
011560         10  TXN-SRT-PORTFOLIO-ID      PIC X(36).
011570         10  TXN-SRT-SYMBOL            PIC X(10).
011580         10  TXN-SRT-ID                PIC X(36).
011590         10  FILLER                    PIC X(77).
011600 WORKING-STORAGE SECTION.
011700 01  WS-TXN-TIP02-STATUS           PIC X(02) VALUE SPACES.
011800 01  WS-TXN-TIP02-REC-CT           PIC S9(7) COMP VALUE ZERO.
011900 PROCEDURE DIVISION.
012000*-----------------------------------------------------------------*
012100*    THIS MEMBER IS COMPILED STANDALONE BY THE METADATA-EXTRACT   *
012200*    STEP OF THE DATA-MART REFRESH JOB STREAM SO THE LAYOUT CAN   *
012300*    BE PARSED MECHANICALLY.  IT CARRIES NO POSTING LOGIC OF ITS  *
012400*    OWN - THAT LOGIC LIVES IN PTP.R01130.                        *
012500*-----------------------------------------------------------------*
012600 0100-LAYOUT-SELF-CHECK.
012700     OPEN INPUT TXN-TIP02-FILE.
012800     IF WS-TXN-TIP02-STATUS = '00' OR '35'
012900         PERFORM 0110-COUNT-RECORDS THRU 0110-EXIT
013000     END-IF.
013100     CLOSE TXN-TIP02-FILE.
013200     DISPLAY 'TXN.TIP02 RECORDS SEEN: ' WS-TXN-TIP02-REC-CT.
013300     STOP RUN.
013400 0110-COUNT-RECORDS.
013500     READ TXN-TIP02-FILE
013600         AT END GO TO 0110-EXIT
013700     END-READ.
013800     ADD 1 TO WS-TXN-TIP02-REC-CT.
013900     GO TO 0110-COUNT-RECORDS.
014000 0110-EXIT.
014100     EXIT.
