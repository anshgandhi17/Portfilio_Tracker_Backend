000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PORTFOLIO-MASTER-POSITION.
000300 AUTHOR.         DST.  MODIFIED BY R. TRUJILLO.
000400 INSTALLATION.   DST SYSTEMS - KANSAS CITY DATA CENTER.
000500 DATE-WRITTEN.   APRIL 1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST PROPRIETARY - INTERNAL DISTRIBUTION ONLY.
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*    PFL.TIP03  -  PORTFOLIO MASTER POSITION RECORD               *
001100*                                                                 *
001200*    ONE RECORD PER PORTFOLIO ON THE BOOKS.  CARRIES THE OWNER    *
001300*    IDENTIFICATION AND THE RUNNING TOTAL-PROFIT ACCUMULATOR      *
001400*    THAT IS INCREASED OR DECREASED BY EVERY SELL TRANSACTION     *
001500*    POSTED AGAINST ANY HOLDING BELONGING TO THE PORTFOLIO.       *
001600*    THE PORTFOLIO FILE IS READ ENTIRELY INTO A WORKING-STORAGE    *
001700*    TABLE AT THE START OF THE POSTING RUN AND REWRITTEN IN FULL  *
001800*    AT THE END - IT IS NOT KEYED OR INDEXED ON DISK.             *
001900*                                                                 *
002000*-----------------------------------------------------------------*
002100*    AMENDMENT HISTORY                                            *
002200*                                                                 *
002300*    DATE       BY     TICKET      DESCRIPTION                    *
002400*    ---------- -----  ----------  -----------------------------  *
002500*    04/04/1988 RTJ    TA-00131    ORIGINAL LAYOUT - OWNER NAME    TA00131
002600*                                  AND CASH BALANCE ONLY.  SEE     TA00131
002700*                                  DETAIL-RECORD-3 BELOW.          TA00131
002800*    02/09/1991 DLK    TA-00398    WIDENED PORTFOLIO-ID TO X(36)   TA00398
002900*                                  TO MATCH TXN.TIP02/HLD.TIP09.   TA00398
003000*    01/08/1999 MWK    TA-02214    YEAR 2000 REVIEW - NO DATE      TA02214
003100*                                  FIELDS ON THIS LAYOUT, REVIEW   TA02214
003200*                                  CLOSED WITH NO CHANGE.          TA02214
003300*    09/30/2003 SHREENI TA-03102   ADDED TOTAL-PROFIT SIGN BYTE/   TA03102
003400*                                  AMOUNT PAIR, ACCUMULATED BY     TA03102
003500*                                  THE SELL POSTING LOGIC, PER THE TA03102
003600*                                  VALUATION RE-ENGINEERING        TA03102
003700*                                  PROJECT.                        TA03102
003800*    04/17/2008 SHREENI TA-03599   ADDED DETAIL-RECORD-2 FLAT I/O  TA03599
003900*                                  VIEW FOR THE DATA MART EXTRACT  TA03599
004000*                                  FEED.                           TA03599
004050*    11/14/2011 J OCHOA TA-03890   ADDED DETAIL-RECORD-4 KEY-ONLY  TA03890
004060*                                  VIEW FOR THE SORT/MATCH STEP    TA03890
004070*                                  THAT SEQUENCES THE PORTFOLIO    TA03890
004080*                                  TABLE LOAD BY PORTFOLIO-ID.     TA03890
004085*    03/02/2017 J OCHOA TA-04601   DROPPED PFL-CASH-BALANCE -      TA04601
004086*                                  THE PORTFOLIO ACCOUNTING        TA04601
004087*                                  REWRITE CARRIES NO CASH LEG -   TA04601
004088*                                  AND ADDED PFL-BASE-CURRENCY,    TA04601
004089*                                  DEFAULTED TO USD ON LOAD, FOR   TA04601
004090*                                  THE MULTI-CURRENCY VALUATION    TA04601
004091*                                  PROJECT.                        TA04601
004092*    03/10/2017 J OCHOA TA-04613   WIDENED OWNER-NAME TO X(40) -   TA04613
004093*                                  THE 1988 LAYOUT CARRIED IT AT   TA04613
004094*                                  X(30) WITH NO DOCUMENTED        TA04613
004095*                                  RATIONALE, AND THE CLIENT       TA04613
004096*                                  SERVICING GROUP HAS BEEN        TA04613
004097*                                  TRUNCATING LONGER REGISTERED    TA04613
004098*                                  OWNER NAMES ON STATEMENTS.      TA04613
004100*                                                                 *
004200*-----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PFL-TIP03-FILE ASSIGN TO PFLMAST
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-PFL-TIP03-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PFL-TIP03-FILE.
005700 01  PFL-TIP03-RECORD.
005800     05  RECORD-TYPE-CDE               PIC X(3).
005900         88  PORTFOLIO-DETAIL              VALUE 'PFL'.
006000     05  SEQUENCE-NUMBER               PIC 9(3).
006100     05  DETAIL-RECORD-1.
006200         10  PFL-PORTFOLIO-ID          PIC X(36).
006300         10  PFL-OWNER-NAME            PIC X(40).             TA04613
006350         10  PFL-BASE-CURRENCY         PIC X(03).             TA04601
006500         10  PFL-TOTAL-PROFIT-SIGN-CDE PIC X(1).
006600             88  PFL-TOTAL-PROFIT-POSITIVE VALUE '+'.
006700             88  PFL-TOTAL-PROFIT-NEGATIVE VALUE '-'.
006800         10  PFL-TOTAL-PROFIT-AMT      PIC 9(11)V9(2).
006900         10  FILLER                    PIC X(20).             TA04613
007000     05  DETAIL-RECORD-2 REDEFINES DETAIL-RECORD-1.
007100         10  PFL-FLAT-PORTFOLIO-ID     PIC X(36).
007200         10  PFL-FLAT-OWNER-NAME       PIC X(40).             TA04613
007250         10  PFL-FLAT-BASE-CURRENCY    PIC X(03).             TA04601
007400         10  PFL-FLAT-PROFIT-SIGN-CDE  PIC X(1).
007500         10  PFL-FLAT-PROFIT-AMT       PIC 9(11)V9(2).
007600         10  FILLER                    PIC X(20).             TA04613
007700     05  DETAIL-RECORD-3 REDEFINES DETAIL-RECORD-1.
007800         10  PFL-LGCY-PORTFOLIO-ID     PIC X(36).
007900         10  PFL-LGCY-OWNER-NAME       PIC X(40).             TA04613
008000         10  PFL-LGCY-CASH-BALANCE     PIC 9(11)V9(2).
008100         10  FILLER                    PIC X(24).             TA04613
008150     05  DETAIL-RECORD-4 REDEFINES DETAIL-RECORD-1.
008160         10  PFL-SRT-PORTFOLIO-ID      PIC X(36).
008170         10  FILLER                    PIC X(77).
008200 WORKING-STORAGE SECTION.
008300 01  WS-PFL-TIP03-STATUS           PIC X(02) VALUE SPACES.
008400 01  WS-PFL-TIP03-REC-CT           PIC S9(7) COMP VALUE ZERO.
008500 PROCEDURE DIVISION.
008600*-----------------------------------------------------------------*
008700*    THIS MEMBER IS COMPILED STANDALONE BY THE METADATA-EXTRACT   *
008800*    STEP OF THE DATA-MART REFRESH JOB STREAM SO THE LAYOUT CAN   *
008900*    BE PARSED MECHANICALLY.  THE ACCUMULATION LOGIC AGAINST      *
009000*    THIS LAYOUT LIVES IN PTP.R01130.                             *
009100*-----------------------------------------------------------------*
009200 0100-LAYOUT-SELF-CHECK.
009300     OPEN INPUT PFL-TIP03-FILE.
009400     IF WS-PFL-TIP03-STATUS = '00' OR '35'
009500         PERFORM 0110-COUNT-RECORDS THRU 0110-EXIT
009600     END-IF.
009700     CLOSE PFL-TIP03-FILE.
009800     DISPLAY 'PFL.TIP03 RECORDS SEEN: ' WS-PFL-TIP03-REC-CT.
009900     STOP RUN.
010000 0110-COUNT-RECORDS.
010100     READ PFL-TIP03-FILE
010200         AT END GO TO 0110-EXIT
010300     END-READ.
010400     ADD 1 TO WS-PFL-TIP03-REC-CT.
010500     GO TO 0110-COUNT-RECORDS.
010600 0110-EXIT.
010700     EXIT.
